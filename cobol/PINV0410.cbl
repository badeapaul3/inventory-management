000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1994-04-11
000140* Security: NONE
000150* Purpose: NIGHTLY SWEEP OF THE PRODUCT MASTER.  ANY PRODUCT WHOSE
000160*          EXPIRATION DATE HAS ALREADY PASSED HAS ITS STOCK-ON-
000170*          HAND ZEROED (A WRITE-OFF).  PRICE AND THE DISCOUNTED
000180*          FLAG ARE NEVER TOUCHED BY THIS JOB.  EVERY WRITE-OFF
000190*          IS LOGGED TO THE HISTORY FILE.
000200******************************************************************
000210*  CHANGE LOG
000220*  ---------------------------------------------------------------
000230*  1994-04-11  RMH  0014  ORIGINAL VERSION.
000240*  1995-07-21  RMH  0031  SKIP PRODUCTS ALREADY AT ZERO STOCK --
000250*                          WAS WRITING A REDUNDANT HISTORY ROW
000260*                          EVERY NIGHT FOR OLD WRITE-OFFS.
000270*  1998-11-30  DWK  0058  Y2K -- CONFIRMED PROD-EXP-DATE AND THE
000280*                          SYSTEM DATE ARE BOTH FULL CCYYMMDD.
000290*  2001-11-02  LTS  0079  HISTORY POSTING MOVED TO CALLED
000300*                          SUBPROGRAM PINV0903; "BEFORE TODAY"
000310*                          TEST MOVED TO PINV0904 DAY-COUNT CALL
000320*                          (WAS A RAW CCYYMMDD COMPARE).
000330*  ---------------------------------------------------------------
000340*-----------------------------------------------------------------
000350 IDENTIFICATION DIVISION.
000360*-----------------------------------------------------------------
000370 PROGRAM-ID.    PINV0410.
000380 AUTHOR.        R. M. HOLLOWAY.
000390 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000400 DATE-WRITTEN.  1994-04-11.
000410 DATE-COMPILED.
000420 SECURITY.      NONE.
000430*-----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450*-----------------------------------------------------------------
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     UPSI-0 ON STATUS  IS WS-TRACE-ON
000490            OFF STATUS IS WS-TRACE-OFF
000500     C01    IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT PINR0410     ASSIGN TO PINR0410
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS  IS WS-FS-RELATORIO.
000560*
000570     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR
000580         ORGANIZATION IS INDEXED
000590         ACCESS       IS SEQUENTIAL
000600         RECORD KEY   IS PROD-ID
000610         FILE STATUS  IS WS-FS-PRODUTO.
000620*-----------------------------------------------------------------
000630 DATA DIVISION.
000640*-----------------------------------------------------------------
000650 FILE SECTION.
000660*
000670 FD  PINR0410
000680     LABEL RECORDS ARE STANDARD
000690     RECORD CONTAINS 80 CHARACTERS.
000700 01  FD-REG-RELATORIO                    PIC X(80).
000710*
000720 FD  PRODUCT-MASTER
000730     LABEL RECORDS ARE STANDARD
000740     RECORD CONTAINS 134 CHARACTERS.
000750     COPY "Copybooks\Product.cpy".
000760*
000770 WORKING-STORAGE SECTION.
000780*
000790 01  WS-SWITCHES.
000800     05  WS-FS-RELATORIO              PIC X(02).
000810         88  WS-FS-RELATORIO-OK       VALUE "00".
000820     05  WS-FS-PRODUTO                PIC X(02).
000830         88  WS-FS-PROD-OK            VALUE "00".
000840     05  WS-FIM-DE-ARQUIVO            PIC X(01).
000850         88  WS-VARREDURA-ACABOU      VALUE "Y".
000860     05  FILLER                       PIC X(01).
000870*
000880 01  WS-HOJE                          PIC 9(08).
000890*
000900 01  WS-VALOR-ANTIGO                  PIC X(60).
000910 01  WS-VALOR-NOVO                    PIC X(60).
000920*
000930*        LINKAGE WORK AREAS FOR THE CALLED SUBPROGRAMS.
000940     COPY "Copybooks\DateWrk.cpy".
000950*
000960     COPY "Copybooks\HistWrk.cpy".
000970*
000980*        REPORT LINES -- EXPIRED STOCK WRITE-OFF SWEEP LISTING.
000990 01  WS-RELATORIO.
001000     03  WS-REL-CAB-LINHA.
001010         05  FILLER              PIC X(80) VALUE ALL "=".
001020     03  WS-REL-CAB-1.
001030         05  FILLER              PIC X(02) VALUE SPACES.
001040         05  FILLER              PIC X(70) VALUE
001050             "PINR0410 -- EXPIRED STOCK WRITE-OFF SWEEP".
001060     03  WS-REL-CAB-2.
001070         05  FILLER              PIC X(02) VALUE SPACES.
001080         05  FILLER              PIC X(20) VALUE "PRODUCT NAME".
001090         05  FILLER              PIC X(15) VALUE "PROD-ID".
001100         05  FILLER              PIC X(15) VALUE "OLD STOCK".
001110     03  WS-REL-CAB-3.
001120         05  FILLER              PIC X(02) VALUE SPACES.
001130         05  FILLER              PIC X(20) VALUE ALL "-".
001140         05  FILLER              PIC X(15) VALUE ALL "-".
001150         05  FILLER              PIC X(15) VALUE ALL "-".
001160     03  WS-REL-DET.
001170         05  FILLER              PIC X(02) VALUE SPACES.
001180         05  WS-REL-NOME         PIC X(20) VALUE SPACES.
001190         05  WS-REL-PROD-ID      PIC ZZZZZZZZ9 VALUE ZERO.
001200         05  FILLER              PIC X(06) VALUE SPACES.
001210         05  WS-REL-ESTOQUE-ANT  PIC ZZZ,ZZ9 VALUE ZERO.
001220     03  WS-REL-FINAL.
001230         05  FILLER              PIC X(02) VALUE SPACES.
001240         05  FILLER              PIC X(24) VALUE
001250             "PRODUCTS WRITTEN OFF...: ".
001260         05  WS-REL-QTD-BAIXA    PIC ZZZ,ZZ9 VALUE ZERO.
001270*
001280 01  WS-CONTADORES.
001290     05  WS-QTD-LIDOS                 PIC 9(07) COMP.
001300     05  WS-QTD-BAIXA                 PIC 9(07) COMP.
001310     05  FILLER                       PIC X(01).
001320*-----------------------------------------------------------------
001330 PROCEDURE DIVISION.
001340*-----------------------------------------------------------------
001350 MAIN-PROCEDURE.
001360*
001370     PERFORM P100-INICIALIZA           THRU P100-FIM.
001380*
001390     PERFORM P300-VARRE-PRODUTOS       THRU P300-FIM
001400             UNTIL WS-VARREDURA-ACABOU.
001410*
001420     PERFORM P900-FIM.
001430*
001440 P100-INICIALIZA.
001450*
001460     MOVE ZERO                     TO WS-QTD-LIDOS
001470                                       WS-QTD-BAIXA.
001480     MOVE "N"                      TO WS-FIM-DE-ARQUIVO.
001490*
001500     OPEN OUTPUT PINR0410.
001510     OPEN I-O    PRODUCT-MASTER.
001520*
001530     SET LKS-DAT-FUNC-TODAY        TO TRUE.
001540     CALL "PINV0904" USING LKS-DATE-AREA.                          LTS0079
001550     MOVE LKS-DAT-TODAY-OUT        TO WS-HOJE.
001560*
001570     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
001580*
001590 P100-FIM.
001600*
001610 P300-VARRE-PRODUTOS.
001620*
001630     READ PRODUCT-MASTER NEXT RECORD
001640         AT END
001650             MOVE "Y"               TO WS-FIM-DE-ARQUIVO
001660         NOT AT END
001670             ADD 1                  TO WS-QTD-LIDOS
001680             PERFORM P310-AVALIA-VENCIDO THRU P310-FIM
001690     END-READ.
001700*
001710 P300-FIM.
001720*
001730 P310-AVALIA-VENCIDO.
001740*        RULE -- QUALIFIES ONLY WHEN THE EXPIRATION DATE IS
001750*        STRICTLY BEFORE TODAY, REGARDLESS OF THE DISCOUNTED
001760*        FLAG, AND ONLY WHEN THERE IS STOCK LEFT TO WRITE OFF.
001770     IF PROD-STOCK NOT GREATER THAN ZERO
001780         NEXT SENTENCE
001790     ELSE
001800         MOVE PROD-EXP-DATE         TO LKS-DAT-DATE-FROM
001810         MOVE WS-HOJE               TO LKS-DAT-DATE-TO
001820         SET LKS-DAT-FUNC-DIFF      TO TRUE
001830         CALL "PINV0904" USING LKS-DATE-AREA                       LTS0079
001840         IF LKS-DAT-DAYS-BETWEEN > 0
001850             PERFORM P320-BAIXA-ESTOQUE THRU P320-FIM
001860         END-IF
001870     END-IF.
001880 P310-FIM.
001890*
001900 P320-BAIXA-ESTOQUE.
001910     STRING "stock: " DELIMITED BY SIZE
001920            PROD-STOCK DELIMITED BY SIZE
001930            INTO WS-VALOR-ANTIGO.
001940*
001950     MOVE PROD-STOCK                TO WS-REL-ESTOQUE-ANT.
001960     MOVE ZERO                      TO PROD-STOCK.
001970*
001980     MOVE "stock: 0"                TO WS-VALOR-NOVO.
001990*
002000     REWRITE PROD-RECORD.
002010     IF WS-FS-PROD-OK
002020         ADD 1                      TO WS-QTD-BAIXA
002030         PERFORM P450-GRAVA-HISTORICO THRU P450-FIM
002040         PERFORM P505-GRAVA-RPT-OK    THRU P505-FIM
002050     ELSE
002060         IF WS-TRACE-ON
002070             DISPLAY "PINV0410 -- REWRITE FAILED, FS "
002080                     WS-FS-PRODUTO " FOR PROD-ID " PROD-ID
002090         END-IF
002100     END-IF.
002110 P320-FIM.
002120*
002130 P450-GRAVA-HISTORICO.
002140     MOVE "W"                       TO LKS-HIS-FUNCTION.
002150     MOVE PROD-ID                   TO LKS-HIS-PRODUCT-ID.
002160     MOVE "STOCK_ADJUST"            TO LKS-HIS-ACTION.
002170     MOVE WS-VALOR-ANTIGO           TO LKS-HIS-OLD-VALUE.
002180     MOVE WS-VALOR-NOVO             TO LKS-HIS-NEW-VALUE.
002190     CALL "PINV0903" USING LKS-HISTORY-AREA.                       LTS0079
002200 P450-FIM.
002210*
002220 P505-GRAVA-RPT-OK.
002230     MOVE PROD-NAME                 TO WS-REL-NOME.
002240     MOVE PROD-ID                   TO WS-REL-PROD-ID.
002250     WRITE FD-REG-RELATORIO         FROM WS-REL-DET.
002260 P505-FIM.
002270*
002280 P510-INICIALIZA-RELATORIO.
002290     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
002300     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-1.
002310     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
002320     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-2.
002330     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-3.
002340 P510-FIM.
002350*
002360 P520-FINALIZA-RELATORIO.
002370     MOVE WS-QTD-BAIXA              TO WS-REL-QTD-BAIXA.
002380     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
002390     WRITE FD-REG-RELATORIO         FROM WS-REL-FINAL.
002400 P520-FIM.
002410*
002420 P900-FIM.
002430     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
002440*
002450     CLOSE PRODUCT-MASTER
002460           PINR0410.
002470     GOBACK.
002480*
002490 END PROGRAM PINV0410.
