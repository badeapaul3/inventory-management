000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1994-02-11
000140* Security: NONE
000150* Purpose: NIGHTLY LOAD OF INCOMING PRODUCT RECORDS INTO THE
000160*          PRODUCT MASTER.  MATCHES EACH INCOMING ROW AGAINST THE
000170*          MASTER BY NAME/PRICE/EXPIRATION DATE; UPDATES STOCK ON
000180*          A MATCH, INSERTS A NEW ROW OTHERWISE.  EVERY POSTING
000190*          IS VALIDATED FIRST AND LOGGED TO THE HISTORY FILE.
000200******************************************************************
000210*  CHANGE LOG
000220*  ---------------------------------------------------------------
000230*  1994-02-11  RMH  0001  ORIGINAL VERSION.
000240*  1994-02-11  RMH  0001  ADDED PROD-CTL SURROGATE-KEY FILE.
000250*  1995-07-21  RMH  0031  CARRIED CATEGORY/SUPPLIER THROUGH THE
000260*                          UPDATE PATH (PREVIOUSLY STOCK ONLY).
000270*  1998-11-30  DWK  0058  Y2K -- CONFIRMED LOAD-PROD-EXP-DATE IS
000280*                          FULL CCYYMMDD BEFORE POSTING.
000290*  2001-11-02  LTS  0079  HISTORY POSTING MOVED TO CALLED
000300*                          SUBPROGRAM PINV0903 (WAS INLINE WRITE).
000310*  2003-05-14  LTS  0091  MATCH SCAN REWRITTEN TO START AT ZERO
000320*                          EACH TIME -- A REPEAT KEY IN THE SAME
000330*                          LOAD FILE WAS OTHERWISE MISSED BECAUSE
000340*                          THE FILE POSITION HAD ALREADY PASSED IT.
000350*  2003-06-19  LTS  0094  THE REJECT PATHS WERE PERFORMING A
000360*                          PARAGRAPH THAT WAS NEVER CODED --
000370*                          WS-REL-DET-ERRO NEVER MADE IT TO THE
000380*                          REPORT.  ADDED P506-GRAVA-RPT-ERRO AND  LTS0094
000390*                          POINTED ALL THREE REJECT PATHS AT IT.
000400*  2003-06-19  LTS  0096  DROPPED THE SET OF PROD-STATUS-ACTIVE ON LTS0096
000410*                          INSERT -- THE STATUS BYTE ITSELF WAS    LTS0096
000420*                          REMOVED FROM PRODUCT.CPY (HOLD          LTS0096
000430*                          PROCESSING WAS NEVER IMPLEMENTED).      LTS0096
000440*  ---------------------------------------------------------------
000450*-----------------------------------------------------------------
000460 IDENTIFICATION DIVISION.
000470*-----------------------------------------------------------------
000480 PROGRAM-ID.    PINV0300.
000490 AUTHOR.        R. M. HOLLOWAY.
000500 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000510 DATE-WRITTEN.  1994-02-11.
000520 DATE-COMPILED.
000530 SECURITY.      NONE.
000540*-----------------------------------------------------------------
000550 ENVIRONMENT DIVISION.
000560*-----------------------------------------------------------------
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     UPSI-0 ON STATUS  IS WS-TRACE-ON
000600            OFF STATUS IS WS-TRACE-OFF
000610     C01    IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT PINR0300     ASSIGN TO PINR0300
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS  IS WS-FS-RELATORIO.
000670*
000680     SELECT PROD-LOAD    ASSIGN TO PRODLOAD
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         ACCESS       IS SEQUENTIAL
000710         FILE STATUS  IS WS-FS-CARGA.
000720*
000730     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR
000740         ORGANIZATION IS INDEXED
000750         ACCESS       IS DYNAMIC
000760         RECORD KEY   IS PROD-ID
000770         FILE STATUS  IS WS-FS-PRODUTO.
000780*
000790     SELECT PROD-CTL     ASSIGN TO PRODCTL
000800         ORGANIZATION IS INDEXED
000810         ACCESS       IS RANDOM
000820         RECORD KEY   IS PROD-CTL-KEY
000830         FILE STATUS  IS WS-FS-PRODCTL.
000840*-----------------------------------------------------------------
000850 DATA DIVISION.
000860*-----------------------------------------------------------------
000870 FILE SECTION.
000880*
000890 FD  PINR0300
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 80 CHARACTERS.
000920 01  FD-REG-RELATORIO                    PIC X(80).
000930*
000940 FD  PROD-LOAD
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 100 CHARACTERS.
000970     COPY "Copybooks\ProdLoad.cpy".
000980*
000990 FD  PRODUCT-MASTER
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 134 CHARACTERS.
001020     COPY "Copybooks\Product.cpy".
001030*
001040 FD  PROD-CTL
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 20 CHARACTERS.
001070     COPY "Copybooks\ProdCtl.cpy".
001080*
001090 WORKING-STORAGE SECTION.
001100*
001110 01  WS-SWITCHES.
001120     05  WS-FS-RELATORIO              PIC X(02).
001130         88  WS-FS-RELATORIO-OK       VALUE "00".
001140     05  WS-FS-CARGA                  PIC X(02).
001150         88  WS-FS-CARGA-OK           VALUE "00".
001160     05  WS-FS-PRODUTO                PIC X(02).
001170         88  WS-FS-PROD-OK            VALUE "00".
001180         88  WS-FS-PROD-NAO-EXISTE    VALUE "23" "35".
001190     05  WS-FS-PRODCTL                PIC X(02).
001200         88  WS-FS-PRODCTL-OK         VALUE "00".
001210         88  WS-FS-PRODCTL-NAO-EXISTE VALUE "23" "35".
001220     05  WS-FIM-DE-CARGA              PIC X(01).
001230         88  WS-CARGA-ACABOU          VALUE "Y".
001240     05  WS-REGISTRO-OK               PIC X(01).
001250         88  WS-REG-OK                VALUE "S".
001260         88  WS-REG-COM-ERRO          VALUE "N".
001270     05  WS-ENCONTROU-PRODUTO         PIC X(01).
001280         88  WS-PRODUTO-ENCONTRADO    VALUE "S".
001290         88  WS-PRODUTO-NAO-ENCONTRADO VALUE "N".
001300     05  FILLER                       PIC X(01).
001310*
001320*        NUMERIC-EDITED WORK COPY OF THE INCOMING LOAD ROW, ONCE
001330*        THE TEXT FIELDS HAVE PASSED THE NUMERIC-CLASS TEST.
001340 01  WS-CARGA-EDITADA.
001350     05  WS-CE-PRECO                  PIC S9(7)V99.
001360     05  WS-CE-PRECO-R REDEFINES WS-CE-PRECO.
001370         10  WS-CE-PRECO-INT          PIC 9(07).
001380         10  WS-CE-PRECO-DEC          PIC 9(02).
001390     05  WS-CE-ESTOQUE                PIC S9(7).
001400     05  FILLER                       PIC X(01).
001410*
001420*        LINKAGE WORK AREAS FOR THE CALLED SUBPROGRAMS.
001430     COPY "Copybooks\ValidWrk.cpy".
001440*
001450     COPY "Copybooks\HistWrk.cpy".
001460*
001470 01  WS-HOJE                          PIC 9(08).
001480*
001490 01  WS-VALOR-ANTIGO                  PIC X(60).
001500 01  WS-VALOR-NOVO                    PIC X(60).
001510*
001520*        REPORT LINES -- LOAD RECONCILIATION LISTING.
001530 01  WS-RELATORIO.
001540     03  WS-REL-CAB-LINHA.
001550         05  FILLER              PIC X(80) VALUE ALL "=".
001560     03  WS-REL-CAB-1.
001570         05  FILLER              PIC X(02) VALUE SPACES.
001580         05  FILLER              PIC X(70) VALUE
001590             "PINR0300 -- PRODUCT MASTER LOAD RECONCILIATION".
001600     03  WS-REL-CAB-2.
001610         05  FILLER              PIC X(02) VALUE SPACES.
001620         05  FILLER              PIC X(20) VALUE "PRODUCT NAME".
001630         05  FILLER              PIC X(15) VALUE "ACTION".
001640         05  FILLER              PIC X(15) VALUE "PROD-ID".
001650     03  WS-REL-CAB-3.
001660         05  FILLER              PIC X(02) VALUE SPACES.
001670         05  FILLER              PIC X(20) VALUE ALL "-".
001680         05  FILLER              PIC X(15) VALUE ALL "-".
001690         05  FILLER              PIC X(15) VALUE ALL "-".
001700     03  WS-REL-DET.
001710         05  FILLER              PIC X(02) VALUE SPACES.
001720         05  WS-REL-NOME         PIC X(20) VALUE SPACES.
001730         05  WS-REL-ACAO         PIC X(15) VALUE SPACES.
001740         05  WS-REL-PROD-ID      PIC ZZZZZZZZ9 VALUE ZERO.
001750     03  WS-REL-DET-ERRO.
001760         05  FILLER              PIC X(02) VALUE SPACES.
001770         05  FILLER              PIC X(08) VALUE "REJECT: ".
001780         05  WS-REL-ERRO         PIC X(60) VALUE SPACES.
001790     03  WS-REL-FINAL-LIDOS.
001800         05  FILLER              PIC X(02) VALUE SPACES.
001810         05  FILLER              PIC X(24) VALUE
001820             "RECORDS READ..........: ".
001830         05  WS-REL-QTD-LIDOS    PIC ZZZ,ZZ9 VALUE ZERO.
001840     03  WS-REL-FINAL-POSTADOS.
001850         05  FILLER              PIC X(02) VALUE SPACES.
001860         05  FILLER              PIC X(24) VALUE
001870             "RECORDS POSTED.........: ".
001880         05  WS-REL-QTD-POSTADOS PIC ZZZ,ZZ9 VALUE ZERO.
001890     03  WS-REL-FINAL-REJEITADOS.
001900         05  FILLER              PIC X(02) VALUE SPACES.
001910         05  FILLER              PIC X(24) VALUE
001920             "RECORDS REJECTED.......: ".
001930         05  WS-REL-QTD-REJ      PIC ZZZ,ZZ9 VALUE ZERO.
001940*
001950 01  WS-CONTADORES.
001960     05  WS-QTD-LIDOS                 PIC 9(07) COMP.
001970     05  WS-QTD-POSTADOS              PIC 9(07) COMP.
001980     05  WS-QTD-REJ                   PIC 9(07) COMP.
001990     05  FILLER                       PIC X(01).
002000*-----------------------------------------------------------------
002010 PROCEDURE DIVISION.
002020*-----------------------------------------------------------------
002030 MAIN-PROCEDURE.
002040*
002050     PERFORM P100-INICIALIZA           THRU P100-FIM.
002060*
002070     PERFORM P300-PROCESSA-CARGA       THRU P300-FIM
002080             UNTIL WS-CARGA-ACABOU.
002090*
002100     PERFORM P900-FIM.
002110*
002120 P100-INICIALIZA.
002130*
002140     MOVE ZERO                     TO WS-QTD-LIDOS
002150                                       WS-QTD-POSTADOS
002160                                       WS-QTD-REJ.
002170     MOVE "N"                      TO WS-FIM-DE-CARGA.
002180*
002190     OPEN OUTPUT PINR0300.
002200     OPEN INPUT  PROD-LOAD.
002210     OPEN I-O    PRODUCT-MASTER.
002220     IF WS-FS-PROD-NAO-EXISTE
002230         OPEN OUTPUT PRODUCT-MASTER
002240         CLOSE       PRODUCT-MASTER
002250         OPEN I-O    PRODUCT-MASTER
002260     END-IF.
002270*
002280     OPEN I-O    PROD-CTL.
002290     IF WS-FS-PRODCTL-NAO-EXISTE
002300         OPEN OUTPUT PROD-CTL
002310         CLOSE       PROD-CTL
002320         OPEN I-O    PROD-CTL
002330     END-IF.
002340*
002350     PERFORM P110-LE-CONTROLE       THRU P110-FIM.
002360*
002370     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
002380*
002390 P100-FIM.
002400*
002410 P110-LE-CONTROLE.
002420*        THE CONTROL RECORD HOLDS THE LAST SURROGATE ID ASSIGNED.
002430*        IF THIS IS THE FIRST RUN AGAINST A NEW FILE, START AT 0
002440*        SO THE FIRST INSERT BECOMES PROD-ID 1.
002450     MOVE "1"                       TO PROD-CTL-KEY.
002460     READ PROD-CTL
002470         INVALID KEY
002480             MOVE "1"               TO PROD-CTL-KEY
002490             MOVE ZERO              TO PROD-CTL-NEXT-ID
002500             WRITE PROD-CTL-RECORD
002510     END-READ.
002520 P110-FIM.
002530*
002540 P300-PROCESSA-CARGA.
002550*
002560     READ PROD-LOAD
002570         AT END
002580             MOVE "Y"               TO WS-FIM-DE-CARGA
002590         NOT AT END
002600             ADD 1                  TO WS-QTD-LIDOS
002610             SET WS-REG-OK          TO TRUE
002620             PERFORM P400-EDITA-CARGA     THRU P400-FIM
002630             IF WS-REG-OK
002640                 PERFORM P420-LOCALIZA        THRU P420-FIM
002650                 IF WS-PRODUTO-ENCONTRADO
002660                     PERFORM P430-ATUALIZA-EXISTENTE THRU P430-FIM
002670                 ELSE
002680                     PERFORM P440-INCLUI-NOVO     THRU P440-FIM
002690                 END-IF
002700             ELSE
002710                 ADD 1              TO WS-QTD-REJ
002720                 PERFORM P506-GRAVA-RPT-ERRO  THRU P506-FIM        LTS0094
002730             END-IF
002740     END-READ.
002750*
002760 P300-FIM.
002770*
002780 P400-EDITA-CARGA.
002790*        CONVERT THE TEXT LOAD FIELDS TO NUMERIC, THEN HAND THE
002800*        WHOLE ROW TO PINV0901 FOR THE SEVEN VALIDATION RULES.
002810*        A NON-NUMERIC PRICE/STOCK/DATE FIELD IS TREATED AS A
002820*        VALIDATION FAILURE THE SAME AS AN OUT-OF-RANGE VALUE.
002830     IF LOAD-PROD-PRICE NUMERIC AND LOAD-PROD-STOCK NUMERIC
002840        AND LOAD-PROD-EXP-DATE NUMERIC
002850        AND LOAD-PROD-CATEGORY-ID NUMERIC
002860        AND LOAD-PROD-SUPPLIER-ID NUMERIC
002870         MOVE LOAD-PROD-STOCK           TO WS-CE-ESTOQUE
002880         PERFORM P405-MOVE-VALIDA       THRU P405-FIM
002890         CALL "PINV0901" USING LKS-VALIDATE-AREA                   LTS0079
002900         IF NOT LKS-VAL-OK
002910             SET WS-REG-COM-ERRO        TO TRUE
002920             MOVE LKS-VAL-REASON        TO WS-REL-ERRO
002930         END-IF
002940     ELSE
002950         SET WS-REG-COM-ERRO            TO TRUE
002960         MOVE "price, stock, expiration, category or supplier
002970-               " not numeric."          TO WS-REL-ERRO
002980     END-IF.
002990 P400-FIM.
003000*
003010 P405-MOVE-VALIDA.
003020*        DIVIDE THE 9-DIGIT UNSIGNED LOAD-PROD-PRICE FIELD INTO A
003030*        WHOLE-DOLLAR PART AND A CENTS PART (LAST TWO DIGITS).
003040     DIVIDE LOAD-PROD-PRICE BY 100
003050         GIVING WS-CE-PRECO-INT REMAINDER WS-CE-PRECO-DEC.
003060*
003070     MOVE "Y"                       TO LKS-VAL-RECORD-PRESENT.
003080     MOVE LOAD-PROD-NAME            TO LKS-VAL-NAME.
003090     MOVE WS-CE-PRECO               TO LKS-VAL-PRICE.
003100     MOVE WS-CE-ESTOQUE             TO LKS-VAL-STOCK.
003110     MOVE LOAD-PROD-EXP-DATE        TO LKS-VAL-EXP-DATE.
003120     ACCEPT WS-HOJE FROM DATE YYYYMMDD.
003130     MOVE WS-HOJE                   TO LKS-VAL-TODAY.
003140     MOVE LOAD-PROD-CATEGORY-ID     TO LKS-VAL-CATEGORY-ID.
003150     MOVE LOAD-PROD-SUPPLIER-ID     TO LKS-VAL-SUPPLIER-ID.
003160 P405-FIM.
003170*
003180 P420-LOCALIZA.
003190*        FULL-SCAN MATCH ON NAME/PRICE/EXPIRATION-DATE.  THIS IS
003200*        NOT THE FILE'S RECORD KEY (THAT IS PROD-ID), SO A SCAN
003210*        IS THE ONLY WAY TO ANSWER "DOES THIS PRODUCT ALREADY
003220*        EXIST" -- SEE THE COPYBOOK BANNER FOR WHY WE DID NOT USE
003230*        AN ALTERNATE KEY (PACKED PRICE INSIDE A COMPOSITE KEY).
003240     SET WS-PRODUTO-NAO-ENCONTRADO  TO TRUE.
003250     MOVE ZERO                      TO PROD-ID.
003260     START PRODUCT-MASTER KEY IS NOT LESS THAN PROD-ID
003270         INVALID KEY
003280             SET WS-FS-PROD-NAO-EXISTE TO TRUE
003290     END-START.
003300*
003310     PERFORM P425-PROXIMO-CANDIDATO THRU P425-FIM
003320             UNTIL WS-PRODUTO-ENCONTRADO
003330                OR WS-FS-PROD-NAO-EXISTE.
003340 P420-FIM.
003350*
003360 P425-PROXIMO-CANDIDATO.
003370     READ PRODUCT-MASTER NEXT RECORD
003380         AT END
003390             SET WS-FS-PROD-NAO-EXISTE TO TRUE
003400         NOT AT END
003410             IF PROD-NAME = LOAD-PROD-NAME
003420                AND PROD-PRICE = WS-CE-PRECO
003430                AND PROD-EXP-DATE = LOAD-PROD-EXP-DATE
003440                 SET WS-PRODUTO-ENCONTRADO TO TRUE
003450             END-IF
003460     END-READ.
003470 P425-FIM.
003480*
003490 P430-ATUALIZA-EXISTENTE.
003500*        RULE -- STOCK ACCUMULATES; DISCOUNTED/CATEGORY/SUPPLIER
003510*        ARE OVERWRITTEN WITH THE INCOMING VALUES.
003520     STRING "stock: " DELIMITED BY SIZE
003530            PROD-STOCK DELIMITED BY SIZE
003540            INTO WS-VALOR-ANTIGO.
003550*
003560     COMPUTE PROD-STOCK = PROD-STOCK + WS-CE-ESTOQUE.
003570     MOVE LOAD-PROD-DISCOUNTED      TO PROD-DISCOUNTED.
003580     MOVE LOAD-PROD-CATEGORY-ID     TO PROD-CATEGORY-ID.
003590     MOVE LOAD-PROD-SUPPLIER-ID     TO PROD-SUPPLIER-ID.
003600*
003610     STRING "stock: " DELIMITED BY SIZE
003620            PROD-STOCK DELIMITED BY SIZE
003630            INTO WS-VALOR-NOVO.
003640*
003650     REWRITE PROD-RECORD.
003660     IF WS-FS-PROD-OK
003670         ADD 1                      TO WS-QTD-POSTADOS
003680         MOVE "UPDATE"              TO WS-REL-ACAO
003690         PERFORM P450-GRAVA-HISTORICO THRU P450-FIM
003700         PERFORM P505-GRAVA-RPT-OK  THRU P505-FIM
003710     ELSE
003720         ADD 1                      TO WS-QTD-REJ
003730         MOVE "rewrite failed, file status "
003740                                    TO WS-REL-ERRO
003750         PERFORM P506-GRAVA-RPT-ERRO THRU P506-FIM                 LTS0094
003760     END-IF.
003770 P430-FIM.
003780*
003790 P440-INCLUI-NOVO.
003800*        RULE -- NOT FOUND MEANS INSERT WITH THE NEXT SURROGATE
003810*        ID, TAKEN FROM PROD-CTL AND REWRITTEN BACK IMMEDIATELY
003820*        SO A SECOND INSERT IN THE SAME RUN DOES NOT COLLIDE.
003830     ADD 1                          TO PROD-CTL-NEXT-ID.
003840     REWRITE PROD-CTL-RECORD.
003850*
003860     MOVE PROD-CTL-NEXT-ID          TO PROD-ID.
003870     MOVE LOAD-PROD-NAME            TO PROD-NAME.
003880     MOVE WS-CE-PRECO               TO PROD-PRICE.
003890     MOVE LOAD-PROD-EXP-DATE        TO PROD-EXP-DATE.
003900     MOVE WS-CE-ESTOQUE             TO PROD-STOCK.
003910     MOVE LOAD-PROD-DISCOUNTED      TO PROD-DISCOUNTED.
003920     MOVE LOAD-PROD-CATEGORY-ID     TO PROD-CATEGORY-ID.
003930     MOVE LOAD-PROD-SUPPLIER-ID     TO PROD-SUPPLIER-ID.
003940*
003950     WRITE PROD-RECORD.
003960     IF WS-FS-PROD-OK
003970         ADD 1                      TO WS-QTD-POSTADOS
003980         MOVE "ADD"                 TO WS-REL-ACAO
003990         MOVE SPACES                TO WS-VALOR-ANTIGO
004000         STRING "price: " DELIMITED BY SIZE
004010                PROD-PRICE DELIMITED BY SIZE
004020                ", stock: " DELIMITED BY SIZE
004030                PROD-STOCK DELIMITED BY SIZE
004040                INTO WS-VALOR-NOVO
004050         PERFORM P450-GRAVA-HISTORICO THRU P450-FIM
004060         PERFORM P505-GRAVA-RPT-OK  THRU P505-FIM
004070     ELSE
004080         ADD 1                      TO WS-QTD-REJ
004090         MOVE "write failed, file status" TO WS-REL-ERRO
004100         PERFORM P506-GRAVA-RPT-ERRO THRU P506-FIM                 LTS0094
004110     END-IF.
004120 P440-FIM.
004130*
004140 P450-GRAVA-HISTORICO.
004150     MOVE "W"                       TO LKS-HIS-FUNCTION.
004160     MOVE PROD-ID                   TO LKS-HIS-PRODUCT-ID.
004170     IF WS-REL-ACAO = "ADD"
004180         MOVE "ADD"                 TO LKS-HIS-ACTION
004190     ELSE
004200         MOVE "UPDATE"              TO LKS-HIS-ACTION
004210     END-IF.
004220     MOVE WS-VALOR-ANTIGO           TO LKS-HIS-OLD-VALUE.
004230     MOVE WS-VALOR-NOVO             TO LKS-HIS-NEW-VALUE.
004240     CALL "PINV0903" USING LKS-HISTORY-AREA.                       LTS0079
004250 P450-FIM.
004260*
004270 P505-GRAVA-RPT-OK.
004280     MOVE LOAD-PROD-NAME            TO WS-REL-NOME.
004290     MOVE PROD-ID                   TO WS-REL-PROD-ID.
004300     WRITE FD-REG-RELATORIO         FROM WS-REL-DET.
004310 P505-FIM.
004320*
004330 P506-GRAVA-RPT-ERRO.                                              LTS0094
004340     WRITE FD-REG-RELATORIO         FROM WS-REL-DET-ERRO.          LTS0094
004350 P506-FIM.
004360*
004370 P510-INICIALIZA-RELATORIO.
004380     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
004390     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-1.
004400     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
004410     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-2.
004420     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-3.
004430 P510-FIM.
004440*
004450 P520-FINALIZA-RELATORIO.
004460     MOVE WS-QTD-LIDOS              TO WS-REL-QTD-LIDOS.
004470     MOVE WS-QTD-POSTADOS           TO WS-REL-QTD-POSTADOS.
004480     MOVE WS-QTD-REJ                TO WS-REL-QTD-REJ.
004490     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
004500     WRITE FD-REG-RELATORIO         FROM WS-REL-FINAL-LIDOS.
004510     WRITE FD-REG-RELATORIO         FROM WS-REL-FINAL-POSTADOS.
004520     WRITE FD-REG-RELATORIO         FROM WS-REL-FINAL-REJEITADOS.
004530 P520-FIM.
004540*
004550 P900-FIM.
004560     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
004570*
004580     MOVE "C"                       TO LKS-HIS-FUNCTION.
004590     CALL "PINV0903" USING LKS-HISTORY-AREA.                       LTS0079
004600*
004610     CLOSE PROD-CTL
004620           PRODUCT-MASTER
004630           PROD-LOAD
004640           PINR0300.
004650     GOBACK.
004660*
004670 END PROGRAM PINV0300.
