000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1994-04-18
000140* Security: NONE
000150* Purpose: OPERATOR-DRIVEN, ONE-PRODUCT VERSION OF THE DISCOUNT
000160*          DECISION PINV0400 MAKES FOR THE WHOLE FILE.  KEYS IN
000170*          ON A SINGLE PROD-ID, RUNS THE SAME 30-DAY WINDOW TEST
000180*          AND THE SAME PERCENTAGE STRATEGY, AND SHOWS THE BUYER
000190*          THE RESULT ON THE SCREEN.  LEAVES THE RECORD ALONE IF
000200*          IT IS ALREADY DISCOUNTED OR NOT INSIDE THE WINDOW.
000210******************************************************************
000220*  CHANGE LOG
000230*  ---------------------------------------------------------------
000240*  1994-04-18  RMH  0015  ORIGINAL VERSION.
000250*  1996-09-03  DWK  0044  DISCOUNT PERCENT MOVED TO NAMED
000260*                          CONSTANT TO MATCH PINV0400.
000270*  1998-11-30  DWK  0058  Y2K -- CONFIRMED PROD-EXP-DATE AND THE
000280*                          SYSTEM DATE ARE BOTH FULL CCYYMMDD.
000290*  2001-11-02  LTS  0079  DAY-COUNT AND DISCOUNT MATH MOVED TO
000300*                          CALLED SUBPROGRAMS PINV0904/PINV0902
000310*                          AND HISTORY POSTING MOVED TO PINV0903
000320*                          SO ALL THREE DISCOUNT PROGRAMS AGREE.
000330*  2003-06-19  LTS  0095  OPEN/REWRITE FAILURE MESSAGES WERE
000340*                          STILL IN THE OLD SCMP0310 WORDING --    LTS0095
000350*                          RETRANSLATED TO MATCH PINV0400/0410'S
000360*                          ENGLISH DIAGNOSTIC STYLE.
000370*  ---------------------------------------------------------------
000380*-----------------------------------------------------------------
000390 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000410 PROGRAM-ID.    PINV0420.
000420 AUTHOR.        R. M. HOLLOWAY.
000430 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000440 DATE-WRITTEN.  1994-04-18.
000450 DATE-COMPILED.
000460 SECURITY.      NONE.
000470*-----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490*-----------------------------------------------------------------
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     UPSI-0 ON STATUS  IS WS-TRACE-ON
000530            OFF STATUS IS WS-TRACE-OFF.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR
000570         ORGANIZATION IS INDEXED
000580         ACCESS       IS RANDOM
000590         RECORD KEY   IS PROD-ID
000600         FILE STATUS  IS WS-FS-PRODUTO.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650*
000660 FD  PRODUCT-MASTER
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 134 CHARACTERS.
000690     COPY "Copybooks\Product.cpy".
000700*
000710 WORKING-STORAGE SECTION.
000720*
000730 01  WS-SWITCHES.
000740     05  WS-FS-PRODUTO                PIC X(02).
000750         88  WS-FS-PROD-OK            VALUE "00".
000760         88  WS-FS-PROD-NAO-EXISTE    VALUE "23" "35".
000770     05  WS-RESPOSTA-TELA             PIC X(01).
000780         88  FLAG-SAIR                VALUE "Q".
000790         88  FLAG-CONTINUAR           VALUE "S".
000800     05  FILLER                       PIC X(01).
000810*
000820 01  WS-CONSTANTES.
000830     05  WS-PCT-DESCONTO              PIC S9(7)V99 COMP-3
000840                                       VALUE 20.00.
000850     05  FILLER                       PIC X(01).
000860*
000870 01  WS-CHAVE-DIGITADA                PIC 9(09) VALUE ZERO.
000880 01  WS-HOJE                          PIC 9(08).
000890*
000900 01  WS-VALOR-ANTIGO                  PIC X(60).
000910 01  WS-VALOR-NOVO                    PIC X(60).
000920*
000930 01  WS-MENSAGEM                      PIC X(50) VALUE SPACES.
000940 01  WS-PROMPT                        PIC X(01) VALUE SPACES.
000950*
000960*        LINKAGE WORK AREAS FOR THE CALLED SUBPROGRAMS.
000970     COPY "Copybooks\DateWrk.cpy".
000980*
000990     COPY "Copybooks\DiscWrk.cpy".
001000*
001010     COPY "Copybooks\HistWrk.cpy".
001020*
001030*-----------------------------------------------------------------
001040 SCREEN SECTION.
001050*-----------------------------------------------------------------
001060 01  SS-CLEAR-SCREEN.
001070     05  BLANK SCREEN.
001080*
001090 01  SS-INPUT-SCREEN.
001100     05  LINE 02 COL 05 VALUE "INVENTORY CONTROL".
001110     05  LINE 03 COL 05 VALUE "PINV0420 - Discount One Product".
001120     05  LINE 04 COL 05 VALUE
001130     "------------------------------------------------------------
001140-    "--------------".
001150     05  LINE 06 COL 05 VALUE "Product Id..........: ".
001160     05  SS-PROD-NAME  REVERSE-VIDEO PIC X(40)
001170                     USING PROD-NAME     LINE 07 COL 27.
001180     05  LINE 08 COL 05 VALUE "Old Price............: ".
001190     05  SS-PRECO-ANT  REVERSE-VIDEO PIC Z(5)9.99
001200                     USING PROD-PRICE    LINE 08 COL 27.
001210     05  LINE 09 COL 05 VALUE "Expiration Date......: ".
001220     05  SS-DATA-VENC  REVERSE-VIDEO PIC 9(08)
001230                     USING PROD-EXP-DATE LINE 09 COL 27.
001240     05  LINE 11 COL 05 VALUE
001250     "------------------------------------------------------------
001260-    "--------------".
001270*
001280 01  SS-LINHA-DE-MENSAGEM.
001290     05  SS-MENSAGEM             PIC X(50) USING WS-MENSAGEM
001300                                          LINE 14 COL 05.
001310*
001320 01  SS-LIMPA-MENSAGEM.
001330     05  LINE 14 BLANK LINE.
001340*-----------------------------------------------------------------
001350 PROCEDURE DIVISION.
001360*-----------------------------------------------------------------
001370 MAIN-PROCEDURE.
001380*
001390     PERFORM P100-INICIALIZA THRU P100-FIM.
001400*
001410     PERFORM P300-PROCESSA   THRU P300-FIM UNTIL FLAG-SAIR.
001420*
001430     PERFORM P900-FIM.
001440*
001450 P100-INICIALIZA.
001460*
001470     SET WS-FS-PROD-OK        TO TRUE.
001480     MOVE SPACES               TO WS-RESPOSTA-TELA.
001490*
001500     OPEN I-O PRODUCT-MASTER.
001510     IF NOT WS-FS-PROD-OK
001520         STRING "PINV0420 -- OPEN FAILED, FS: "                    LTS0095
001530                WS-FS-PRODUTO       INTO WS-MENSAGEM
001540         DISPLAY SS-LINHA-DE-MENSAGEM
001550         ACCEPT WS-PROMPT AT 1401
001560         DISPLAY SS-LIMPA-MENSAGEM
001570         PERFORM P900-FIM
001580     END-IF.
001590*
001600     SET LKS-DAT-FUNC-TODAY    TO TRUE.
001610     CALL "PINV0904" USING LKS-DATE-AREA.                          LTS0079
001620     MOVE LKS-DAT-TODAY-OUT    TO WS-HOJE.
001630*
001640 P100-FIM.
001650*
001660 P300-PROCESSA.
001670*
001680     MOVE ZERO                 TO WS-CHAVE-DIGITADA.
001690     MOVE SPACES                TO WS-RESPOSTA-TELA.
001700*
001710     DISPLAY SS-CLEAR-SCREEN.
001720     DISPLAY "Enter Product Id (0 to quit): " AT 0605.
001730     ACCEPT WS-CHAVE-DIGITADA  REVERSE-VIDEO   AT 0636.
001740*
001750     IF WS-CHAVE-DIGITADA EQUAL ZERO
001760         MOVE "Q"              TO WS-RESPOSTA-TELA
001770     ELSE
001780         PERFORM P310-PROCESSAR-DADOS THRU P310-FIM
001790     END-IF.
001800*
001810 P300-FIM.
001820*
001830 P310-PROCESSAR-DADOS.
001840*
001850     MOVE WS-CHAVE-DIGITADA    TO PROD-ID.
001860*
001870     READ PRODUCT-MASTER
001880         INVALID KEY
001890             MOVE "PRODUCT NOT ON FILE"  TO WS-MENSAGEM
001900             DISPLAY SS-LINHA-DE-MENSAGEM
001910             ACCEPT WS-PROMPT AT 1401
001920             DISPLAY SS-LIMPA-MENSAGEM
001930         NOT INVALID KEY
001940             DISPLAY SS-CLEAR-SCREEN
001950             DISPLAY SS-INPUT-SCREEN
001960             PERFORM P320-AVALIA-PRODUTO THRU P320-FIM
001970             ACCEPT WS-PROMPT AT 1401
001980             DISPLAY SS-LIMPA-MENSAGEM
001990     END-READ.
002000*
002010 P310-FIM.
002020*
002030 P320-AVALIA-PRODUTO.
002040*        RULE -- SKIP A PRODUCT ALREADY MARKED DISCOUNTED.
002050*        OTHERWISE THE SAME 30-DAY WINDOW TEST PINV0400 RUNS
002060*        FOR THE WHOLE FILE, RESTATED HERE FOR ONE RECORD.
002070     IF PROD-DISCOUNTED-YES
002080         MOVE "PRODUCT ALREADY DISCOUNTED -- LEFT AS IS"
002090                               TO WS-MENSAGEM
002100         DISPLAY SS-LINHA-DE-MENSAGEM
002110     ELSE
002120         MOVE WS-HOJE           TO LKS-DAT-DATE-FROM
002130         MOVE PROD-EXP-DATE     TO LKS-DAT-DATE-TO
002140         SET LKS-DAT-FUNC-DIFF  TO TRUE
002150         CALL "PINV0904" USING LKS-DATE-AREA                       LTS0079
002160         IF LKS-DAT-DAYS-BETWEEN > 0
002170             AND LKS-DAT-DAYS-BETWEEN NOT GREATER THAN 30
002180                 PERFORM P330-APLICA-DESCONTO THRU P330-FIM
002190         ELSE
002200             MOVE "NOT WITHIN THE 30-DAY WINDOW -- LEFT AS IS"
002210                               TO WS-MENSAGEM
002220             DISPLAY SS-LINHA-DE-MENSAGEM
002230         END-IF
002240     END-IF.
002250*
002260 P320-FIM.
002270*
002280 P330-APLICA-DESCONTO.
002290     SET LKS-STRAT-IS-PCT      TO TRUE.
002300     MOVE WS-PCT-DESCONTO      TO LKS-STRAT-AMOUNT.
002310     MOVE PROD-PRICE           TO LKS-DSC-OLD-PRICE.
002320*
002330     CALL "PINV0902" USING LKS-DISCOUNT-AREA.                      LTS0079
002340*
002350     IF LKS-DSC-OK
002360         STRING "price: " DELIMITED BY SIZE
002370                PROD-PRICE   DELIMITED BY SIZE
002380                INTO WS-VALOR-ANTIGO
002390         MOVE LKS-DSC-NEW-PRICE    TO PROD-PRICE
002400         SET PROD-DISCOUNTED-YES   TO TRUE
002410         STRING "price: " DELIMITED BY SIZE
002420                PROD-PRICE   DELIMITED BY SIZE
002430                INTO WS-VALOR-NOVO
002440*
002450         REWRITE PROD-RECORD
002460         IF WS-FS-PROD-OK
002470             PERFORM P450-GRAVA-HISTORICO THRU P450-FIM
002480             MOVE PROD-PRICE       TO SS-PRECO-ANT
002490             DISPLAY SS-INPUT-SCREEN
002500             MOVE "PRODUCT DISCOUNTED OK" TO WS-MENSAGEM
002510             DISPLAY SS-LINHA-DE-MENSAGEM
002520         ELSE
002530             STRING "PINV0420 -- REWRITE FAILED, FS: "             LTS0095
002540                    WS-FS-PRODUTO       INTO WS-MENSAGEM
002550             DISPLAY SS-LINHA-DE-MENSAGEM
002560         END-IF
002570     ELSE
002580         MOVE "DISCOUNT STRATEGY REJECTED -- SEE PINV0902"
002590                               TO WS-MENSAGEM
002600         DISPLAY SS-LINHA-DE-MENSAGEM
002610     END-IF.
002620*
002630 P330-FIM.
002640*
002650 P450-GRAVA-HISTORICO.
002660     MOVE "W"                       TO LKS-HIS-FUNCTION.
002670     MOVE PROD-ID                   TO LKS-HIS-PRODUCT-ID.
002680     MOVE "UPDATE"                  TO LKS-HIS-ACTION.
002690     MOVE WS-VALOR-ANTIGO           TO LKS-HIS-OLD-VALUE.
002700     MOVE WS-VALOR-NOVO             TO LKS-HIS-NEW-VALUE.
002710     CALL "PINV0903" USING LKS-HISTORY-AREA.                       LTS0079
002720 P450-FIM.
002730*
002740 P900-FIM.
002750     MOVE "C"                       TO LKS-HIS-FUNCTION.
002760     CALL "PINV0903" USING LKS-HISTORY-AREA.                       LTS0079
002770*
002780     CLOSE PRODUCT-MASTER.
002790     GOBACK.
002800*
002810 END PROGRAM PINV0420.
