000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1994-03-08
000140* Security: NONE
000150* Purpose: APPLY ONE DISCOUNT STRATEGY (FLAT OR PERCENTAGE) TO A
000160*          SINGLE PRODUCT'S PRICE.  CLAMPS AT ZERO, ROUNDS TO 2
000170*          DECIMALS, AND FLAGS THE PRODUCT AS DISCOUNTED.  DOES
000180*          NOT ITSELF WRITE THE MASTER OR THE HISTORY ROW -- THE
000190*          CALLER POSTS THE RETURNED RECORD (SEE PINV0400/0420).
000200******************************************************************
000210*  CHANGE LOG
000220*  ---------------------------------------------------------------
000230*  1994-03-08  RMH  0012  ORIGINAL VERSION -- FLAT STRATEGY ONLY.
000240*  1994-06-27  RMH  0019  ADDED PERCENTAGE STRATEGY.
000250*  1994-06-27  RMH  0019  ROUNDING CHANGED TO HALF-UP TO MATCH
000260*                          THE PRICING DESK'S HAND CALCULATIONS.
000270*  1996-09-03  DWK  0044  CLAMP NEGATIVE RESULT TO 0.00 -- PRICE
000280*                          DESK REPORTED NEGATIVE SHELF TAGS.
000290*  2001-11-02  LTS  0079  LINKAGE MOVED TO SHARED COPYBOOK
000300*                          DISCWRK.CPY SO PINV0400/0420 ALL CALL
000310*                          WITH THE SAME PARAMETER LAYOUT.
000320*  2002-02-14  LTS  0083  P210 WAS ROUNDING THE DISCOUNT AMOUNT
000330*                          BEFORE SUBTRACTING IT FROM OLD PRICE --
000340*                          PRICE DESK CAUGHT A 1-CENT MISMATCH ON
000350*                          A 12.50 PERCENT MARKDOWN.  NOW ROUNDS
000360*                          ONLY THE FINAL PRICE, PER THE ROUNDING
000370*                          RULE IN P290.
000380*  ---------------------------------------------------------------
000390*-----------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000410*-----------------------------------------------------------------
000420 PROGRAM-ID.    PINV0902.
000430 AUTHOR.        R. M. HOLLOWAY.
000440 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000450 DATE-WRITTEN.  1994-03-08.
000460 DATE-COMPILED.
000470 SECURITY.      NONE.
000480*-----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500*-----------------------------------------------------------------
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     UPSI-0 ON STATUS  IS WS-TRACE-ON
000540            OFF STATUS IS WS-TRACE-OFF.
000550*-----------------------------------------------------------------
000560 DATA DIVISION.
000570*-----------------------------------------------------------------
000580 WORKING-STORAGE SECTION.
000590*
000600 01  WS-CALCULO.
000610     05  WS-PRECO-NOVO                PIC S9(7)V99 COMP-3.
000620     05  WS-APLICACOES-FEITAS         PIC 9(04) COMP.
000630     05  WS-APLICACOES-FEITAS-R REDEFINES WS-APLICACOES-FEITAS.
000640*            DIGIT-PAIR VIEW -- USED BY THE OLD TRACE ROUTINE
000650*            BEFORE UPSI-0 REPLACED IT; LEFT IN PLACE.
000660         10  WS-APL-CENTENA           PIC 9(02).
000670         10  WS-APL-UNIDADE           PIC 9(02).
000680     05  FILLER                       PIC X(01).
000690*
000700*-----------------------------------------------------------------
000710 LINKAGE SECTION.
000720*-----------------------------------------------------------------
000730     COPY "Copybooks\DiscWrk.cpy".
000740*-----------------------------------------------------------------
000750 PROCEDURE DIVISION USING LKS-DISCOUNT-AREA.
000760*-----------------------------------------------------------------
000770 MAIN-PROCEDURE.
000780*
000790     IF WS-TRACE-ON
000800         DISPLAY "PINV0902 -- DISCOUNT ENTERED, STRATEGY "
000810                 LKS-STRAT-TYPE
000820     END-IF.
000830*
000840     MOVE ZERO                        TO LKS-DSC-RETURN-CODE.
000850     MOVE ZERO                        TO WS-PRECO-NOVO.
000860*
000870     EVALUATE TRUE
000880         WHEN LKS-STRAT-IS-FLAT
000890             PERFORM P200-CALCULA-FLAT       THRU P200-FIM
000900         WHEN LKS-STRAT-IS-PCT
000910             PERFORM P210-CALCULA-PERCENTUAL THRU P210-FIM
000920         WHEN OTHER
000930             SET LKS-DSC-BAD-STRATEGY        TO TRUE
000940     END-EVALUATE.
000950*
000960     IF LKS-DSC-OK
000970         PERFORM P290-ARREDONDA-E-LIMITA     THRU P290-FIM
000980         ADD 1 TO WS-APLICACOES-FEITAS
000990     END-IF.
001000*
001010     GOBACK.
001020*
001030 P200-CALCULA-FLAT.
001040*        FLAT STRATEGY -- NEW PRICE = OLD PRICE MINUS AMOUNT.
001050     COMPUTE WS-PRECO-NOVO =
001060             LKS-DSC-OLD-PRICE - LKS-STRAT-AMOUNT.
001070 P200-FIM.
001080*
001090 P210-CALCULA-PERCENTUAL.
001100*        PERCENTAGE STRATEGY -- NEW PRICE = OLD PRICE MINUS
001110*        (OLD PRICE TIMES PERCENT OVER 100).  ROUND ONLY THE
001120*        FINAL PRICE -- SEE CHANGE LOG 0083.
001130     COMPUTE WS-PRECO-NOVO ROUNDED =                               LTS0083
001140             LKS-DSC-OLD-PRICE -
001150             (LKS-DSC-OLD-PRICE * LKS-STRAT-AMOUNT / 100).
001160 P210-FIM.
001170*
001180 P290-ARREDONDA-E-LIMITA.
001190*        ROUND HALF-UP TO 2 DECIMALS (ALREADY THE FIELD'S
001200*        PRECISION), THEN FLOOR AT ZERO IF THE RESULT WENT
001210*        NEGATIVE.
001220     IF WS-PRECO-NOVO LESS THAN ZERO
001230         MOVE ZERO                    TO LKS-DSC-NEW-PRICE
001240     ELSE
001250         MOVE WS-PRECO-NOVO           TO LKS-DSC-NEW-PRICE
001260     END-IF.
001270 P290-FIM.
001280*
001290 END PROGRAM PINV0902.
