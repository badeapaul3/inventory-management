000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1995-07-19
000140* Security: NONE
000150* Purpose: APPEND ONE ROW TO THE PRODUCT AUDIT-HISTORY FILE.
000160*          CALLED BY EVERY PROGRAM THAT POSTS A CHANGE TO THE
000170*          PRODUCT MASTER (PINV0300/0400/0410/0420/0430) SO THE
000180*          HISTORY FILE STAYS THE SINGLE PLACE THAT KNOWS THE
000190*          LAYOUT AND STAMPS THE TIMESTAMP.
000200******************************************************************
000210*  CHANGE LOG
000220*  ---------------------------------------------------------------
000230*  1995-07-19  RMH  0032  ORIGINAL VERSION.
000240*  1998-11-30  DWK  0058  Y2K -- TIMESTAMP WIDENED TO CCYYMMDDHH-
000250*                          MMSS, SEE PRODHIST.CPY.
000260*  2001-11-02  LTS  0079  CALLER NO LONGER OPENS PROD-HIST -- THIS
000270*                          PROGRAM OWNS THE FILE FOR ITS LIFETIME
000280*                          SO TWO CALLERS CANNOT COLLIDE ON OPEN.
000290*  2003-05-14  LTS  0091  ADDED P900-FECHA-HISTORICO SO THE LAST
000300*                          CALLER OF A RUN CAN CLOSE THE FILE.
000310*  2003-06-02  LTS  0093  RECORD CONTAINS WAS ONE BYTE SHORT OF
000320*                          THE ACTUAL HIST-RECORD LENGTH -- FIXED
000330*                          TO MATCH PRODHIST.CPY (175 BYTES).
000340*  ---------------------------------------------------------------
000350*-----------------------------------------------------------------
000360 IDENTIFICATION DIVISION.
000370*-----------------------------------------------------------------
000380 PROGRAM-ID.    PINV0903.
000390 AUTHOR.        R. M. HOLLOWAY.
000400 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000410 DATE-WRITTEN.  1995-07-19.
000420 DATE-COMPILED.
000430 SECURITY.      NONE.
000440*-----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460*-----------------------------------------------------------------
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     UPSI-0 ON STATUS  IS WS-TRACE-ON
000500            OFF STATUS IS WS-TRACE-OFF.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT PROD-HIST    ASSIGN TO PRODHIST
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS  IS WS-FS-HIST.
000560*-----------------------------------------------------------------
000570 DATA DIVISION.
000580*-----------------------------------------------------------------
000590 FILE SECTION.
000600*
000610 FD  PROD-HIST
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 175 CHARACTERS.                               LTS0093
000640     COPY "Copybooks\ProdHist.cpy".
000650*
000660 WORKING-STORAGE SECTION.
000670*
000680 01  WS-SWITCHES.
000690     05  WS-FS-HIST                   PIC X(02).
000700         88  WS-FS-HIST-OK            VALUE "00".
000710     05  WS-ARQ-HIST-ABERTO           PIC X(01).
000720         88  WS-ARQ-HIST-JA-ABERTO    VALUE "Y".
000730         88  WS-ARQ-HIST-FECHADO      VALUE "N".
000740     05  WS-LINHAS-GRAVADAS           PIC 9(07) COMP.
000750     05  FILLER                       PIC X(01).
000760*
000770 01  WS-DATA-HORA.
000780     05  WS-DH-DATA                   PIC 9(08).
000790     05  WS-DH-DATA-R REDEFINES WS-DH-DATA.
000800         10  WS-DH-CC                 PIC 9(02).
000810         10  WS-DH-AA                 PIC 9(02).
000820         10  WS-DH-MM                 PIC 9(02).
000830         10  WS-DH-DD                 PIC 9(02).
000840     05  WS-DH-HORA                   PIC 9(06).
000850     05  WS-DH-HORA-R REDEFINES WS-DH-HORA.
000860         10  WS-DH-HH                 PIC 9(02).
000870         10  WS-DH-MN                 PIC 9(02).
000880         10  WS-DH-SS                 PIC 9(02).
000890     05  FILLER                       PIC 9(02).
000900*
000910*-----------------------------------------------------------------
000920 LINKAGE SECTION.
000930*-----------------------------------------------------------------
000940     COPY "Copybooks\HistWrk.cpy".
000950*-----------------------------------------------------------------
000960 PROCEDURE DIVISION USING LKS-HISTORY-AREA.
000970*-----------------------------------------------------------------
000980 MAIN-PROCEDURE.
000990*
001000     MOVE ZERO                        TO LKS-HIS-RETURN-CODE.
001010*
001020     EVALUATE TRUE
001030         WHEN LKS-HIS-FUNC-CLOSE
001040             PERFORM P900-FECHA-HISTORICO THRU P900-FIM
001050         WHEN OTHER
001060             PERFORM P100-ABRE-SE-PRECISO  THRU P100-FIM
001070             PERFORM P200-GRAVA-REGISTRO   THRU P200-FIM
001080     END-EVALUATE.
001090*
001100     GOBACK.
001110*
001120 P100-ABRE-SE-PRECISO.
001130     IF WS-ARQ-HIST-JA-ABERTO
001140         NEXT SENTENCE
001150     ELSE
001160         OPEN EXTEND PROD-HIST
001170         IF WS-FS-HIST-OK
001180             SET WS-ARQ-HIST-JA-ABERTO TO TRUE
001190         ELSE
001200             OPEN OUTPUT PROD-HIST
001210             SET WS-ARQ-HIST-JA-ABERTO TO TRUE
001220         END-IF
001230     END-IF.
001240 P100-FIM.
001250*
001260 P200-GRAVA-REGISTRO.
001270     ACCEPT WS-DH-DATA FROM DATE YYYYMMDD.
001280     ACCEPT WS-DH-HORA FROM TIME.
001290*
001300     MOVE LKS-HIS-PRODUCT-ID           TO HIST-PRODUCT-ID.
001310     MOVE LKS-HIS-ACTION                TO HIST-ACTION.
001320     MOVE LKS-HIS-OLD-VALUE             TO HIST-OLD-VALUE.
001330     MOVE LKS-HIS-NEW-VALUE             TO HIST-NEW-VALUE.
001340     MOVE WS-DH-DATA                    TO HIST-TS-CCYYMMDD.
001350     MOVE WS-DH-HORA                    TO HIST-TS-HHMMSS.
001360*
001370     WRITE HIST-RECORD.
001380     IF WS-FS-HIST-OK
001390         ADD 1 TO WS-LINHAS-GRAVADAS
001400     ELSE
001410         SET LKS-HIS-ERRO-GRAVACAO      TO TRUE
001420     END-IF.
001430*
001440     IF WS-TRACE-ON
001450         DISPLAY "PINV0903 -- HISTORY ROWS WRITTEN: "
001460                 WS-LINHAS-GRAVADAS
001470     END-IF.
001480 P200-FIM.
001490*
001500 P900-FECHA-HISTORICO.
001510     IF WS-ARQ-HIST-JA-ABERTO
001520         CLOSE PROD-HIST
001530         SET WS-ARQ-HIST-FECHADO        TO TRUE
001540     END-IF.
001550 P900-FIM.
001560*
001570 END PROGRAM PINV0903.
