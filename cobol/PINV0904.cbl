000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1996-01-15
000140* Security: NONE
000150* Purpose: RETURN TODAY'S DATE (CCYYMMDD) AND, WHEN ASKED, THE
000160*          WHOLE NUMBER OF CALENDAR DAYS BETWEEN TWO CCYYMMDD
000170*          DATES.  THE DISCOUNT SWEEP (PINV0400) AND THE WRITE-
000180*          OFF SWEEP (PINV0410) BOTH CALL THIS SO THE CALENDAR
000190*          ARITHMETIC LIVES IN EXACTLY ONE PLACE.
000200******************************************************************
000210*  CHANGE LOG
000220*  ---------------------------------------------------------------
000230*  1996-01-15  RMH  0038  ORIGINAL VERSION -- TODAY'S DATE ONLY,
000240*                          CALLED FROM SCMP0410 AT THE TIME.
000250*  1996-04-02  RMH  0041  ADDED DAY-COUNT FUNCTION (JULIAN DAY
000260*                          NUMBER METHOD) FOR THE 30-DAY EXPIRY
000270*                          WARNING REQUESTED BY THE BUYERS.
000280*  1998-11-30  DWK  0058  Y2K -- VERIFIED JULIAN FORMULA AGAINST
000290*                          CENTURY BOUNDARY, NO CHANGE REQUIRED.
000300*  2000-01-04  DWK  0061  CONFIRMED CORRECT BEHAVIOR ACROSS THE
000310*                          2000-02-29 LEAP DAY -- LOGGED PER MGR
000320*                          REQUEST, NO CODE CHANGE.
000330*  2001-11-02  LTS  0079  LINKAGE MOVED TO SHARED COPYBOOK
000340*                          DATEWRK.CPY SO PINV0400/0410/0420 ALL
000350*                          CALL WITH THE SAME PARAMETER LAYOUT.
000360*  ---------------------------------------------------------------
000370*-----------------------------------------------------------------
000380 IDENTIFICATION DIVISION.
000390*-----------------------------------------------------------------
000400 PROGRAM-ID.    PINV0904.
000410 AUTHOR.        R. M. HOLLOWAY.
000420 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000430 DATE-WRITTEN.  1996-01-15.
000440 DATE-COMPILED.
000450 SECURITY.      NONE.
000460*-----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     UPSI-0 ON STATUS  IS WS-TRACE-ON
000520            OFF STATUS IS WS-TRACE-OFF.
000530*-----------------------------------------------------------------
000540 DATA DIVISION.
000550*-----------------------------------------------------------------
000560 WORKING-STORAGE SECTION.
000570*
000580 01  WS-DATA-SISTEMA.
000590     05  WS-HOJE                      PIC 9(08).
000600     05  WS-HOJE-R REDEFINES WS-HOJE.
000610         10  WS-HOJE-CC               PIC 9(02).
000620         10  WS-HOJE-AA               PIC 9(02).
000630         10  WS-HOJE-MM               PIC 9(02).
000640         10  WS-HOJE-DD               PIC 9(02).
000650     05  FILLER                       PIC X(01).
000660*
000670*        WORK AREA FOR THE JULIAN-DAY-NUMBER CONVERSION.  BOTH
000680*        DATES PASSED IN ARE BROKEN OUT THE SAME WAY, THEN
000690*        REDUCED TO ONE INTEGER APIECE SO THE SUBTRACTION IS A
000700*        SIMPLE INTEGER SUBTRACT -- NO INTRINSIC FUNCTIONS.
000710 01  WS-CONVERSAO.
000720     05  WS-CNV-ANO                   PIC S9(09) COMP.
000730     05  WS-CNV-MES                   PIC S9(09) COMP.
000740     05  WS-CNV-DIA                   PIC S9(09) COMP.
000750     05  WS-CNV-A                     PIC S9(09) COMP.
000760     05  WS-CNV-Y                     PIC S9(09) COMP.
000770     05  WS-CNV-M                     PIC S9(09) COMP.
000780     05  WS-CNV-JDN                   PIC S9(09) COMP.
000790     05  FILLER                       PIC X(01).
000800*
000810 01  WS-JULIANOS.
000820     05  WS-JDN-DATA-1                PIC S9(09) COMP.
000830     05  WS-JDN-DATA-2                PIC S9(09) COMP.
000840     05  FILLER                       PIC X(01).
000850*
000860*-----------------------------------------------------------------
000870 LINKAGE SECTION.
000880*-----------------------------------------------------------------
000890     COPY "Copybooks\DateWrk.cpy".
000900*-----------------------------------------------------------------
000910 PROCEDURE DIVISION USING LKS-DATE-AREA.
000920*-----------------------------------------------------------------
000930 MAIN-PROCEDURE.
000940*
000950     EVALUATE TRUE
000960         WHEN LKS-DAT-FUNC-DIFF
000970             PERFORM P200-CALCULA-DIFERENCA THRU P200-FIM
000980         WHEN OTHER
000990             PERFORM P100-DATA-DO-SISTEMA   THRU P100-FIM
001000     END-EVALUATE.
001010*
001020     GOBACK.
001030*
001040 P100-DATA-DO-SISTEMA.
001050*        RULE OF THE HOUSE -- ALWAYS TAKE THE DATE FROM THE
001060*        SYSTEM CLOCK, NEVER FROM AN OPERATOR-KEYED FIELD.
001070     ACCEPT WS-HOJE FROM DATE YYYYMMDD.
001080     MOVE WS-HOJE                      TO LKS-DAT-TODAY-OUT.
001090 P100-FIM.
001100*
001110 P200-CALCULA-DIFERENCA.
001120*        DAYS-BETWEEN = JDN(DATE-TO) MINUS JDN(DATE-FROM).
001130*        POSITIVE MEANS DATE-TO IS LATER THAN DATE-FROM.
001140     MOVE LKS-DAT-DATE-FROM             TO WS-CNV-ANO WS-CNV-MES
001150                                            WS-CNV-DIA.
001160     PERFORM P210-QUEBRA-DATA           THRU P210-FIM.
001170     PERFORM P220-CONVERTE-JULIANO      THRU P220-FIM.
001180     MOVE WS-CNV-JDN                    TO WS-JDN-DATA-1.
001190*
001200     PERFORM P230-QUEBRA-DATA-2         THRU P230-FIM.
001210     PERFORM P220-CONVERTE-JULIANO      THRU P220-FIM.
001220     MOVE WS-CNV-JDN                    TO WS-JDN-DATA-2.
001230*
001240     COMPUTE LKS-DAT-DAYS-BETWEEN =
001250             WS-JDN-DATA-2 - WS-JDN-DATA-1.
001260*
001270     IF WS-TRACE-ON
001280         DISPLAY "PINV0904 -- DAYS BETWEEN: "
001290                 LKS-DAT-DAYS-BETWEEN
001300     END-IF.
001310 P200-FIM.
001320*
001330 P210-QUEBRA-DATA.
001340*        BREAK LKS-DAT-DATE-FROM (CCYYMMDD) INTO YEAR/MONTH/DAY.
001350     DIVIDE LKS-DAT-DATE-FROM BY 10000
001360         GIVING WS-CNV-ANO REMAINDER WS-CNV-MES.
001370     DIVIDE WS-CNV-MES    BY 100
001380         GIVING WS-CNV-MES REMAINDER WS-CNV-DIA.
001390 P210-FIM.
001400*
001410 P230-QUEBRA-DATA-2.
001420*        SAME BREAKOUT, FOR LKS-DAT-DATE-TO.
001430     DIVIDE LKS-DAT-DATE-TO BY 10000
001440         GIVING WS-CNV-ANO REMAINDER WS-CNV-MES.
001450     DIVIDE WS-CNV-MES    BY 100
001460         GIVING WS-CNV-MES REMAINDER WS-CNV-DIA.
001470 P230-FIM.
001480*
001490 P220-CONVERTE-JULIANO.
001500*        FLIEGEL/VAN FLANDERN JULIAN-DAY-NUMBER FORMULA, DONE IN
001510*        STAGES SO NO INTERMEDIATE TERM OVERFLOWS S9(09) AND SO
001520*        THE INTEGER DIVISIONS BELOW ARE ALWAYS OF A NON-NEGATIVE
001530*        NUMERATOR (COBOL TRUNCATES TOWARD ZERO, NOT TOWARD
001540*        NEGATIVE INFINITY, SO A NEGATIVE NUMERATOR WOULD GIVE
001550*        THE WRONG ANSWER ON THIS FORMULA).
001560     COMPUTE WS-CNV-A =
001570             (14 - WS-CNV-MES) / 12.
001580     COMPUTE WS-CNV-Y =
001590             WS-CNV-ANO + 4800 - WS-CNV-A.
001600     COMPUTE WS-CNV-M =
001610             WS-CNV-MES + (12 * WS-CNV-A) - 3.
001620     COMPUTE WS-CNV-JDN =
001630             WS-CNV-DIA
001640             + (((153 * WS-CNV-M) + 2) / 5)
001650             + (365 * WS-CNV-Y)
001660             + (WS-CNV-Y / 4)
001670             - (WS-CNV-Y / 100)
001680             + (WS-CNV-Y / 400)
001690             - 32045.
001700 P220-FIM.
001710*
001720 END PROGRAM PINV0904.
