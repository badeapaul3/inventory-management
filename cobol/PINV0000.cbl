000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1994-03-01
000140* Security: NONE
000150* Purpose: OPERATOR CONSOLE FOR THE PERISHABLES INVENTORY SYSTEM.
000160*          LETS THE NIGHT OPERATOR RUN THE PRODUCT LOAD, THE TWO
000170*          NIGHTLY SWEEPS, OR EITHER OF THE ONE-PRODUCT UTILITIES
000180*          WITHOUT HAVING TO REMEMBER PROGRAM NAMES OR JCL.  THE
000190*          SWEEPS ALSO RUN UNATTENDED FROM THE OVERNIGHT SCHEDULE
000200*          -- THIS MENU IS FOR DAYTIME RERUNS AND SPOT CHECKS.
000210******************************************************************
000220*  CHANGE LOG
000230*  ---------------------------------------------------------------
000240*  1994-03-01  RMH  0010  ORIGINAL VERSION -- LOAD AND THE TWO
000250*                          SWEEPS ONLY.
000260*  1994-04-18  RMH  0015  ADDED ONE-PRODUCT DISCOUNT OPTION.
000270*  1994-04-25  RMH  0016  ADDED MANUAL STOCK ADJUSTMENT OPTION.
000280*  1998-11-30  DWK  0058  Y2K -- PAGE READ, NO DATE FIELDS ON
000290*                          THIS SCREEN, NO CHANGE REQUIRED.
000300*  2001-11-02  LTS  0079  MENU TEXT UPDATED TO MATCH THE RENAMED
000310*                          PINV0xxx PROGRAM SUITE (WAS SCMP0xxx).
000320*  2001-11-30  LTS  0081  MAIN LOOP RESTATED AS AN OUT-OF-LINE
000330*                          PERFORM ... THRU ... -FIM SO THE MENU
000340*                          MATCHES THE PARAGRAPH STYLE OF THE
000350*                          WORKER PROGRAMS IT CALLS.
000360*  ---------------------------------------------------------------
000370*-----------------------------------------------------------------
000380 IDENTIFICATION DIVISION.
000390*-----------------------------------------------------------------
000400 PROGRAM-ID.    PINV0000.
000410 AUTHOR.        R. M. HOLLOWAY.
000420 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000430 DATE-WRITTEN.  1994-03-01.
000440 DATE-COMPILED.
000450 SECURITY.      NONE.
000460*-----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     UPSI-0 ON STATUS  IS WS-TRACE-ON
000520            OFF STATUS IS WS-TRACE-OFF.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550*-----------------------------------------------------------------
000560 DATA DIVISION.
000570*-----------------------------------------------------------------
000580 FILE SECTION.
000590*
000600 WORKING-STORAGE SECTION.
000610*
000620 01  WS-COM-AREA.
000630     05  WS-MENSAGEM                  PIC X(20).
000640     05  FILLER                       PIC X(01).
000650*        CHARACTER-ARRAY VIEW -- USED WHEN THE OLD SCMP0000
000660*        VERSION OF THIS MENU DUMPED WS-COM-AREA BYTE BY BYTE
000670*        TO THE CONSOLE FOR DEBUGGING; LEFT IN PLACE.
000680 01  WS-COM-AREA-R REDEFINES WS-COM-AREA.
000690     05  WS-COM-AREA-CHAR             PIC X(01) OCCURS 21 TIMES.
000700*
000710 01  WS-CHAVES.
000720     05  WS-OPCAO-MENU                PIC X(01).
000730     05  WS-PROMPT                    PIC X(01).
000740     05  FILLER                       PIC X(01).
000750*
000760 01  WS-CHAVES-R REDEFINES WS-CHAVES.
000770     05  WS-CHAVES-CHAR               PIC X(01) OCCURS 3 TIMES.
000780*
000790 01  WS-EXIT                          PIC X(01).
000800     88  EXIT-OK                      VALUE "S" FALSE "N".
000810*
000820 01  WS-EXIT-R REDEFINES WS-EXIT.
000830     05  WS-EXIT-NUM                  PIC 9(01).
000840 77  WS-QTDE-OPCAO-INVALIDA           PIC 9(05) COMP VALUE ZERO.
000850*-----------------------------------------------------------------
000860 SCREEN SECTION.
000870*-----------------------------------------------------------------
000880 01  SS-CLEAR-SCREEN.
000890     05  BLANK SCREEN.
000900*
000910 01  SS-MAIN-MENU-SCREEN.
000920     05  LINE 02 COL 05 VALUE "INVENTORY CONTROL -- PERISHABLES".
000930     05  LINE 03 COL 05 VALUE "PINV0000 - Operator Console".
000940     05  LINE 04 COL 05 VALUE
000950     "------------------------------------------------------------
000960-    "--------------".
000970     05  LINE 06 COL 05 VALUE
000980                       "<1> - LOAD PRODUCTS FROM THE FEED FILE".
000990     05  LINE 07 COL 05 VALUE
001000                       "<2> - RUN NEAR-EXPIRY DISCOUNT SWEEP".
001010     05  LINE 08 COL 05 VALUE
001020                       "<3> - RUN EXPIRED STOCK WRITE-OFF SWEEP".
001030     05  LINE 09 COL 05 VALUE
001040                       "<4> - DISCOUNT ONE PRODUCT BY ID".
001050     05  LINE 10 COL 05 VALUE
001060                       "<5> - MANUAL STOCK ADJUSTMENT".
001070     05  LINE 11 COL 05 VALUE
001080                       "<Q> - FINALIZAR".
001090     05  LINE 12 COL 05 VALUE
001100     "------------------------------------------------------------
001110-    "--------------".
001120     05  LINE 13 COL 05 VALUE
001130                     "ENTER YOUR CHOICE: ".
001140     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
001150                     USING WS-OPCAO-MENU.
001160     05  LINE 14 COL 05 VALUE
001170     "------------------------------------------------------------
001180-    "--------------".
001190*-----------------------------------------------------------------
001200 PROCEDURE DIVISION.
001210*-----------------------------------------------------------------
001220 MAIN-PROCEDURE.
001230*
001240     SET EXIT-OK                     TO FALSE.
001250*
001260     PERFORM P100-EXIBE-MENU THRU P100-FIM UNTIL EXIT-OK.          LTS0081
001270*
001280     PERFORM P900-FIM.
001290*
001300 P100-EXIBE-MENU.
001310*
001320     INITIALIZE                      WS-OPCAO-MENU.
001330*
001340     DISPLAY SS-CLEAR-SCREEN.
001350     DISPLAY SS-MAIN-MENU-SCREEN.
001360     ACCEPT  SS-MAIN-MENU-SCREEN.
001370*
001380     EVALUATE WS-OPCAO-MENU
001390         WHEN "1"
001400             CALL "PINV0300"
001410         WHEN "2"
001420             CALL "PINV0400"
001430         WHEN "3"
001440             CALL "PINV0410"
001450         WHEN "4"
001460             CALL "PINV0420"
001470         WHEN "5"
001480             CALL "PINV0430"
001490         WHEN "Q"
001500             SET EXIT-OK             TO TRUE
001510         WHEN "q"
001520             SET EXIT-OK             TO TRUE
001530         WHEN OTHER
001540             SET EXIT-OK             TO FALSE
001550             ADD 1                   TO WS-QTDE-OPCAO-INVALIDA
001560     END-EVALUATE.
001570*
001580 P100-FIM.
001590*
001600 P900-FIM.
001610     GOBACK.
001620*
001630 END PROGRAM PINV0000.
