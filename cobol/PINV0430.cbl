000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1994-04-25
000140* Security: NONE
000150* Purpose: OPERATOR-DRIVEN MANUAL STOCK ADJUSTMENT.  THE BUYER
000160*          KEYS A PROD-ID AND A SIGNED QUANTITY (A RECEIPT, A
000170*          SHRINKAGE WRITE-OFF, A COUNT CORRECTION); THE NEW
000180*          STOCK-ON-HAND IS THE OLD FIGURE PLUS THE QUANTITY.
000190*          AN ADJUSTMENT THAT WOULD DRIVE STOCK BELOW ZERO IS
000200*          REFUSED AND NOTHING IS WRITTEN.
000210******************************************************************
000220*  CHANGE LOG
000230*  ---------------------------------------------------------------
000240*  1994-04-25  RMH  0016  ORIGINAL VERSION.
000250*  1995-07-21  RMH  0031  REFUSE AN ADJUSTMENT THAT WOULD TAKE
000260*                          STOCK BELOW ZERO -- WAS SILENTLY
000270*                          ACCEPTING NEGATIVE STOCK.
000280*  1998-11-30  DWK  0058  Y2K -- NOT DATE-SENSITIVE, PAGE READ
000290*                          AND SIGNED OFF PER MGR REQUEST.
000300*  2001-11-02  LTS  0079  HISTORY POSTING MOVED TO CALLED
000310*                          SUBPROGRAM PINV0903, SAME AS PINV0400/
000320*                          0410/0420.
000330*  2003-06-19  LTS  0095  OPEN/REWRITE FAILURE MESSAGES WERE
000340*                          STILL IN THE OLD SCMP0230 WORDING --    LTS0095
000350*                          RETRANSLATED TO MATCH PINV0400/0410'S
000360*                          ENGLISH DIAGNOSTIC STYLE.
000370*  ---------------------------------------------------------------
000380*-----------------------------------------------------------------
000390 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000410 PROGRAM-ID.    PINV0430.
000420 AUTHOR.        R. M. HOLLOWAY.
000430 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000440 DATE-WRITTEN.  1994-04-25.
000450 DATE-COMPILED.
000460 SECURITY.      NONE.
000470*-----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490*-----------------------------------------------------------------
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     UPSI-0 ON STATUS  IS WS-TRACE-ON
000530            OFF STATUS IS WS-TRACE-OFF.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR
000570         ORGANIZATION IS INDEXED
000580         ACCESS       IS RANDOM
000590         RECORD KEY   IS PROD-ID
000600         FILE STATUS  IS WS-FS-PRODUTO.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650*
000660 FD  PRODUCT-MASTER
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 134 CHARACTERS.
000690     COPY "Copybooks\Product.cpy".
000700*
000710 WORKING-STORAGE SECTION.
000720*
000730 01  WS-SWITCHES.
000740     05  WS-FS-PRODUTO                PIC X(02).
000750         88  WS-FS-PROD-OK            VALUE "00".
000760         88  WS-FS-PROD-NAO-EXISTE    VALUE "23" "35".
000770     05  WS-RESPOSTA-TELA             PIC X(01).
000780         88  FLAG-SAIR                VALUE "Q".
000790         88  FLAG-CONTINUAR           VALUE "S".
000800     05  FILLER                       PIC X(01).
000810*
000820 01  WS-CHAVE-DIGITADA                PIC 9(09) VALUE ZERO.
000830*        DIGIT-PAIR VIEW -- USED BY THE OLD TRACE ROUTINE BEFORE
000840*        UPSI-0 REPLACED IT; LEFT IN PLACE.
000850 01  WS-CHAVE-DIGITADA-R REDEFINES WS-CHAVE-DIGITADA.
000860     05  WS-CHAVE-DIG                 PIC 9(01) OCCURS 9 TIMES.
000870 01  WS-AJUSTE-DIGITADO               PIC S9(07) VALUE ZERO.
000880 01  WS-ESTOQUE-NOVO                  PIC S9(07) VALUE ZERO.
000890 77  WS-QTDE-AJUSTES                  PIC 9(05) COMP VALUE ZERO.
000900*
000910 01  WS-VALOR-ANTIGO                  PIC X(60).
000920 01  WS-VALOR-NOVO                    PIC X(60).
000930*
000940 01  WS-MENSAGEM                      PIC X(50) VALUE SPACES.
000950 01  WS-PROMPT                        PIC X(01) VALUE SPACES.
000960*
000970*        LINKAGE WORK AREA FOR THE HISTORY SUBPROGRAM.
000980     COPY "Copybooks\HistWrk.cpy".
000990*
001000*-----------------------------------------------------------------
001010 SCREEN SECTION.
001020*-----------------------------------------------------------------
001030 01  SS-CLEAR-SCREEN.
001040     05  BLANK SCREEN.
001050*
001060 01  SS-INPUT-SCREEN.
001070     05  LINE 02 COL 05 VALUE "INVENTORY CONTROL".
001080     05  LINE 03 COL 05 VALUE "PINV0430 - Manual Stock Adjust".
001090     05  LINE 04 COL 05 VALUE
001100     "------------------------------------------------------------
001110-    "--------------".
001120     05  LINE 06 COL 05 VALUE "Product Id...........: ".
001130     05  SS-PROD-NAME  REVERSE-VIDEO PIC X(40)
001140                     USING PROD-NAME     LINE 07 COL 27.
001150     05  LINE 08 COL 05 VALUE "Stock On Hand........: ".
001160     05  SS-ESTOQUE-ANT REVERSE-VIDEO PIC ZZZ,ZZ9
001170                     USING PROD-STOCK    LINE 08 COL 27.
001180     05  LINE 10 COL 05 VALUE
001190                     "Adjustment (+ or -)..: ".
001200     05  SS-AJUSTE  REVERSE-VIDEO PIC -(6)9
001210                     USING WS-AJUSTE-DIGITADO LINE 10 COL 27.
001220     05  LINE 12 COL 05 VALUE
001230     "------------------------------------------------------------
001240-    "--------------".
001250*
001260 01  SS-LINHA-DE-MENSAGEM.
001270     05  SS-MENSAGEM             PIC X(50) USING WS-MENSAGEM
001280                                          LINE 14 COL 05.
001290*
001300 01  SS-LIMPA-MENSAGEM.
001310     05  LINE 14 BLANK LINE.
001320*-----------------------------------------------------------------
001330 PROCEDURE DIVISION.
001340*-----------------------------------------------------------------
001350 MAIN-PROCEDURE.
001360*
001370     PERFORM P100-INICIALIZA THRU P100-FIM.
001380*
001390     PERFORM P300-PROCESSA   THRU P300-FIM UNTIL FLAG-SAIR.
001400*
001410     PERFORM P900-FIM.
001420*
001430 P100-INICIALIZA.
001440*
001450     SET WS-FS-PROD-OK        TO TRUE.
001460     MOVE SPACES               TO WS-RESPOSTA-TELA.
001470*
001480     OPEN I-O PRODUCT-MASTER.
001490     IF NOT WS-FS-PROD-OK
001500         STRING "PINV0430 -- OPEN FAILED, FS: "                    LTS0095
001510                WS-FS-PRODUTO       INTO WS-MENSAGEM
001520         DISPLAY SS-LINHA-DE-MENSAGEM
001530         ACCEPT WS-PROMPT AT 1401
001540         DISPLAY SS-LIMPA-MENSAGEM
001550         PERFORM P900-FIM
001560     END-IF.
001570*
001580 P100-FIM.
001590*
001600 P300-PROCESSA.
001610*
001620     MOVE ZERO                 TO WS-CHAVE-DIGITADA.
001630     MOVE SPACES                TO WS-RESPOSTA-TELA.
001640*
001650     DISPLAY SS-CLEAR-SCREEN.
001660     DISPLAY "Enter Product Id (0 to quit): " AT 0605.
001670     ACCEPT WS-CHAVE-DIGITADA  REVERSE-VIDEO   AT 0636.
001680*
001690     IF WS-CHAVE-DIGITADA EQUAL ZERO
001700         MOVE "Q"              TO WS-RESPOSTA-TELA
001710     ELSE
001720         PERFORM P310-PROCESSAR-DADOS THRU P310-FIM
001730     END-IF.
001740*
001750 P300-FIM.
001760*
001770 P310-PROCESSAR-DADOS.
001780*
001790     MOVE WS-CHAVE-DIGITADA    TO PROD-ID.
001800*
001810     READ PRODUCT-MASTER
001820         INVALID KEY
001830             MOVE "PRODUCT NOT ON FILE"  TO WS-MENSAGEM
001840             DISPLAY SS-LINHA-DE-MENSAGEM
001850             ACCEPT WS-PROMPT AT 1401
001860             DISPLAY SS-LIMPA-MENSAGEM
001870         NOT INVALID KEY
001880             MOVE ZERO             TO WS-AJUSTE-DIGITADO
001890             DISPLAY SS-CLEAR-SCREEN
001900             DISPLAY SS-INPUT-SCREEN
001910             MOVE SPACE            TO WS-RESPOSTA-TELA
001920             ACCEPT SS-AJUSTE
001930             PERFORM P320-AVALIA-AJUSTE THRU P320-FIM
001940             ACCEPT WS-PROMPT AT 1401
001950             DISPLAY SS-LIMPA-MENSAGEM
001960     END-READ.
001970*
001980 P310-FIM.
001990*
002000 P320-AVALIA-AJUSTE.
002010*        RULE -- NEW STOCK = OLD STOCK PLUS THE SIGNED QUANTITY
002020*        KEYED.  REFUSE THE ADJUSTMENT (NO WRITE) IF THAT WOULD
002030*        DRIVE STOCK BELOW ZERO.
002040     COMPUTE WS-ESTOQUE-NOVO = PROD-STOCK + WS-AJUSTE-DIGITADO.
002050*
002060     IF WS-ESTOQUE-NOVO LESS THAN ZERO
002070         MOVE "ADJUSTMENT REFUSED -- STOCK WOULD GO NEGATIVE"
002080                               TO WS-MENSAGEM
002090         DISPLAY SS-LINHA-DE-MENSAGEM
002100     ELSE
002110         PERFORM P330-GRAVA-AJUSTE THRU P330-FIM
002120     END-IF.
002130*
002140 P320-FIM.
002150*
002160 P330-GRAVA-AJUSTE.
002170     STRING "stock: " DELIMITED BY SIZE
002180            PROD-STOCK DELIMITED BY SIZE
002190            INTO WS-VALOR-ANTIGO.
002200*
002210     MOVE WS-ESTOQUE-NOVO      TO PROD-STOCK.
002220     ADD 1                     TO WS-QTDE-AJUSTES.
002230*
002240     STRING "stock: " DELIMITED BY SIZE
002250            PROD-STOCK DELIMITED BY SIZE
002260            INTO WS-VALOR-NOVO.
002270*
002280     REWRITE PROD-RECORD.
002290     IF WS-FS-PROD-OK
002300         PERFORM P450-GRAVA-HISTORICO THRU P450-FIM
002310         MOVE PROD-STOCK           TO SS-ESTOQUE-ANT
002320         DISPLAY SS-INPUT-SCREEN
002330         MOVE "STOCK ADJUSTED OK"  TO WS-MENSAGEM
002340         DISPLAY SS-LINHA-DE-MENSAGEM
002350     ELSE
002360         STRING "PINV0430 -- REWRITE FAILED, FS: "                 LTS0095
002370                WS-FS-PRODUTO           INTO WS-MENSAGEM
002380         DISPLAY SS-LINHA-DE-MENSAGEM
002390     END-IF.
002400*
002410 P330-FIM.
002420*
002430 P450-GRAVA-HISTORICO.
002440     MOVE "W"                       TO LKS-HIS-FUNCTION.
002450     MOVE PROD-ID                   TO LKS-HIS-PRODUCT-ID.
002460     MOVE "STOCK_ADJUST"            TO LKS-HIS-ACTION.
002470     MOVE WS-VALOR-ANTIGO           TO LKS-HIS-OLD-VALUE.
002480     MOVE WS-VALOR-NOVO             TO LKS-HIS-NEW-VALUE.
002490     CALL "PINV0903" USING LKS-HISTORY-AREA.                       LTS0079
002500 P450-FIM.
002510*
002520 P900-FIM.
002530     MOVE "C"                       TO LKS-HIS-FUNCTION.
002540     CALL "PINV0903" USING LKS-HISTORY-AREA.                       LTS0079
002550*
002560     CLOSE PRODUCT-MASTER.
002570     GOBACK.
002580*
002590 END PROGRAM PINV0430.
