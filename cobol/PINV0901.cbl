000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1994-02-14
000140* Security: NONE
000150* Purpose: VALIDATE ONE INCOMING PRODUCT RECORD BEFORE IT IS
000160*          ALLOWED TO POST TO THE PRODUCT MASTER.  CHECKED IN A
000170*          FIXED ORDER; REJECTS ON THE FIRST RULE VIOLATED.
000180******************************************************************
000190*  CHANGE LOG
000200*  ---------------------------------------------------------------
000210*  1994-02-14  RMH  0000  ORIGINAL VERSION -- NAME/PRICE/STOCK.
000220*  1994-03-02  RMH  0007  ADDED EXPIRATION-DATE-IN-PAST REJECT,
000230*                          SEPARATE FROM THE GENERIC CHECKS.
000240*  1995-07-21  RMH  0031  ADDED CATEGORY-ID / SUPPLIER-ID CHECKS,
000250*                          ZERO MEANS "NOT ASSIGNED" AND PASSES.
000260*  1998-11-30  DWK  0058  Y2K -- CONFIRMED LKS-VAL-TODAY AND
000270*                          LKS-VAL-EXP-DATE ARE BOTH FULL CCYYMMDD
000280*                          BEFORE THE COMPARE; NO WINDOWING USED.
000290*  2001-04-09  LTS  0074  CLARIFIED REASON TEXT TO MATCH THE
000300*                          WORDING THE HELP DESK QUOTES TO USERS.
000310*  ---------------------------------------------------------------
000320*-----------------------------------------------------------------
000330 IDENTIFICATION DIVISION.
000340*-----------------------------------------------------------------
000350 PROGRAM-ID.    PINV0901.
000360 AUTHOR.        R. M. HOLLOWAY.
000370 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000380 DATE-WRITTEN.  1994-02-14.
000390 DATE-COMPILED.
000400 SECURITY.      NONE.
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     UPSI-0 ON STATUS  IS WS-TRACE-ON
000470            OFF STATUS IS WS-TRACE-OFF.
000480*-----------------------------------------------------------------
000490 DATA DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE SECTION.
000520*
000530 01  WS-SWITCHES.
000540     05  WS-RULES-CHECKED             PIC 9(04) COMP.
000550     05  WS-NAME-HAS-TEXT             PIC X(01).
000560         88  WS-NAME-IS-BLANK         VALUE "N".
000570         88  WS-NAME-IS-TEXT          VALUE "Y".
000580     05  FILLER                       PIC X(01).
000590*
000600*-----------------------------------------------------------------
000610 LINKAGE SECTION.
000620*-----------------------------------------------------------------
000630     COPY "Copybooks\ValidWrk.cpy".
000640*-----------------------------------------------------------------
000650 PROCEDURE DIVISION USING LKS-VALIDATE-AREA.
000660*-----------------------------------------------------------------
000670 MAIN-PROCEDURE.
000680*
000690     IF WS-TRACE-ON
000700         DISPLAY "PINV0901 -- VALIDATE ENTERED"
000710     END-IF.
000720*
000730     MOVE ZERO                        TO LKS-VAL-RETURN-CODE.
000740     MOVE SPACES                      TO LKS-VAL-REASON.
000750     MOVE ZERO                        TO WS-RULES-CHECKED.
000760*
000770     PERFORM P100-REGRA-PRESENTE      THRU P100-FIM.
000780*
000790     IF LKS-VAL-OK
000800         PERFORM P200-REGRA-NOME      THRU P200-FIM
000810     END-IF.
000820*
000830     IF LKS-VAL-OK
000840         PERFORM P300-REGRA-PRECO     THRU P300-FIM
000850     END-IF.
000860*
000870     IF LKS-VAL-OK
000880         PERFORM P400-REGRA-ESTOQUE   THRU P400-FIM
000890     END-IF.
000900*
000910     IF LKS-VAL-OK
000920         PERFORM P500-REGRA-VENCIMENTO THRU P500-FIM
000930     END-IF.
000940*
000950     IF LKS-VAL-OK
000960         PERFORM P600-REGRA-CATEGORIA THRU P600-FIM
000970     END-IF.
000980*
000990     IF LKS-VAL-OK
001000         PERFORM P700-REGRA-FORNECEDOR THRU P700-FIM
001010     END-IF.
001020*
001030     IF WS-TRACE-ON
001040         DISPLAY "PINV0901 -- RULES CHECKED: " WS-RULES-CHECKED
001050                 " RETURN CODE: " LKS-VAL-RETURN-CODE
001060     END-IF.
001070*
001080     GOBACK.
001090*
001100 P100-REGRA-PRESENTE.
001110     ADD 1 TO WS-RULES-CHECKED.
001120*        RULE 1 -- THE RECORD ITSELF MUST BE PRESENT.
001130     IF NOT LKS-VAL-RECORD-SUPPLIED
001140         SET LKS-VAL-REJECT-NULL      TO TRUE
001150         MOVE "Product cannot be null."
001160                                       TO LKS-VAL-REASON
001170     END-IF.
001180 P100-FIM.
001190*
001200 P200-REGRA-NOME.
001210     ADD 1 TO WS-RULES-CHECKED.
001220*        RULE 2 -- NAME MAY NOT BE EMPTY OR WHITESPACE-ONLY.
001230     SET WS-NAME-IS-BLANK             TO TRUE.
001240     IF LKS-VAL-NAME NOT EQUAL SPACES AND
001250        LKS-VAL-NAME NOT EQUAL LOW-VALUES
001260         SET WS-NAME-IS-TEXT          TO TRUE
001270     END-IF.
001280     IF WS-NAME-IS-BLANK
001290         SET LKS-VAL-REJECT-NAME      TO TRUE
001300         MOVE "name cannot be empty or whitespace only."
001310                                       TO LKS-VAL-REASON
001320     END-IF.
001330 P200-FIM.
001340*
001350 P300-REGRA-PRECO.
001360     ADD 1 TO WS-RULES-CHECKED.
001370*        RULE 3 -- PRICE MUST BE AT LEAST 0.01.
001380     IF LKS-VAL-PRICE LESS THAN 0.01
001390         SET LKS-VAL-REJECT-PRICE     TO TRUE
001400         MOVE "price must be at least 0.01"
001410                                       TO LKS-VAL-REASON
001420     END-IF.
001430 P300-FIM.
001440*
001450 P400-REGRA-ESTOQUE.
001460     ADD 1 TO WS-RULES-CHECKED.
001470*        RULE 4 -- STOCK MUST BE AT LEAST 0.
001480     IF LKS-VAL-STOCK LESS THAN ZERO
001490         SET LKS-VAL-REJECT-STOCK     TO TRUE
001500         MOVE "stock must be at least 0"
001510                                       TO LKS-VAL-REASON
001520     END-IF.
001530 P400-FIM.
001540*
001550 P500-REGRA-VENCIMENTO.
001560     ADD 1 TO WS-RULES-CHECKED.
001570*        RULE 5 -- EXPIRATION DATE MAY NOT BE BEFORE TODAY.
001580*        CCYYMMDD COMPARES CORRECTLY AS A PLAIN NUMBER, SO NO
001590*        JULIAN CONVERSION IS NEEDED HERE (SEE PINV0904 FOR THE
001600*        DAY-COUNT ROUTINE USED BY THE DISCOUNT SWEEP).
001610     IF LKS-VAL-EXP-DATE LESS THAN LKS-VAL-TODAY
001620         SET LKS-VAL-REJECT-EXPIRED   TO TRUE
001630         MOVE "expirationDate cannot be in the past"
001640                                       TO LKS-VAL-REASON
001650     END-IF.
001660 P500-FIM.
001670*
001680 P600-REGRA-CATEGORIA.
001690     ADD 1 TO WS-RULES-CHECKED.
001700*        RULE 6 -- ZERO MEANS "NOT ASSIGNED" AND PASSES.
001710     IF LKS-VAL-CATEGORY-ID NOT EQUAL ZERO AND
001720        LKS-VAL-CATEGORY-ID LESS THAN 1
001730         SET LKS-VAL-REJECT-CATEGORY  TO TRUE
001740         MOVE "categoryId must be at least 1"
001750                                       TO LKS-VAL-REASON
001760     END-IF.
001770 P600-FIM.
001780*
001790 P700-REGRA-FORNECEDOR.
001800     ADD 1 TO WS-RULES-CHECKED.
001810*        RULE 7 -- ZERO MEANS "NOT ASSIGNED" AND PASSES.
001820     IF LKS-VAL-SUPPLIER-ID NOT EQUAL ZERO AND
001830        LKS-VAL-SUPPLIER-ID LESS THAN 1
001840         SET LKS-VAL-REJECT-SUPPLIER  TO TRUE
001850         MOVE "supplierId must be at least 1"
001860                                       TO LKS-VAL-REASON
001870     END-IF.
001880 P700-FIM.
001890*
001900 END PROGRAM PINV0901.
