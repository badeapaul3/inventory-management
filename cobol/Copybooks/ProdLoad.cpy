000100******************************************************************
000110*                                                                *
000120*   COPYBOOK  : PRODLOAD.CPY                                    *
000130*   TITLE     : INCOMING PRODUCT LOAD RECORD                    *
000140*   OWNER     : INVENTORY CONTROL                                *
000150*                                                                *
000160*   USED BY FD CARGA-PRODUTO IN PINV0300 (NIGHTLY LOAD).         *
000170*   LINE-SEQUENTIAL, ONE INCOMING PRODUCT PER LINE.  ALL FIELDS  *
000180*   ARRIVE AS TEXT AND ARE EDITED BEFORE POSTING (SEE PINV0901). *
000190*                                                                *
000200******************************************************************
000210*  CHANGE HISTORY
000220*  ---------------------------------------------------------------
000230*  1994-02-11  RMH  ORIGINAL LAYOUT.
000240*  1997-01-06  DWK  ADDED FK-CATEGORY / FK-SUPPLIER LOAD FIELDS.
000250*  ---------------------------------------------------------------
000260*
000270 01  LOAD-PROD-RECORD.
000280     05  LOAD-PROD-NAME               PIC X(40).
000290     05  LOAD-PROD-PRICE              PIC X(09).
000300*        UNSIGNED, 7 WHOLE + 2 DECIMAL DIGITS, NO PUNCTUATION.
000310     05  LOAD-PROD-STOCK              PIC X(07).
000320     05  LOAD-PROD-EXP-DATE           PIC X(08).
000330*        CCYYMMDD.
000340     05  LOAD-PROD-DISCOUNTED         PIC X(01).
000350     05  LOAD-PROD-CATEGORY-ID        PIC X(09).
000360     05  LOAD-PROD-SUPPLIER-ID        PIC X(09).
000370     05  FILLER                       PIC X(17).
