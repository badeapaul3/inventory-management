000100******************************************************************
000110*                                                                *
000120*   COPYBOOK  : HISTWRK.CPY                                     *
000130*   TITLE     : PRODUCT HISTORY-POSTING PARAMETER AREA          *
000140*   OWNER     : INVENTORY CONTROL                                *
000150*                                                                *
000160*   SHARED BY PINV0903 (LINKAGE) AND ITS CALLERS (WORKING-       *
000170*   STORAGE) -- SEE VALIDWRK.CPY FOR WHY THIS IS DONE AS A       *
000180*   SHARED COPYBOOK RATHER THAN A HAND-COPIED FIELD LIST.        *
000190*                                                                *
000200******************************************************************
000210*  CHANGE HISTORY
000220*  ---------------------------------------------------------------
000230*  1995-07-19  RMH  ORIGINAL LAYOUT.
000240*  2001-11-02  LTS  ADDED LKS-HIS-FUNCTION SO ONE CALL CAN ALSO
000250*                    REQUEST THE END-OF-RUN CLOSE.
000260*  ---------------------------------------------------------------
000270*
000280 01  LKS-HISTORY-AREA.
000290     05  LKS-HIS-FUNCTION             PIC X(01).
000300         88  LKS-HIS-FUNC-WRITE       VALUE "W".
000310         88  LKS-HIS-FUNC-CLOSE       VALUE "C".
000320     05  LKS-HIS-PRODUCT-ID           PIC 9(09).
000330     05  LKS-HIS-ACTION               PIC X(12).
000340     05  LKS-HIS-OLD-VALUE            PIC X(60).
000350     05  LKS-HIS-NEW-VALUE            PIC X(60).
000360     05  LKS-HIS-RETURN-CODE          PIC 9(02).
000370         88  LKS-HIS-OK               VALUE 00.
000380         88  LKS-HIS-ERRO-GRAVACAO    VALUE 09.
000390     05  FILLER                       PIC X(01).
