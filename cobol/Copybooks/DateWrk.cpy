000100******************************************************************
000110*                                                                *
000120*   COPYBOOK  : DATEWRK.CPY                                     *
000130*   TITLE     : SYSTEM-DATE / DAY-COUNT PARAMETER AREA           *
000140*   OWNER     : INVENTORY CONTROL                                *
000150*                                                                *
000160*   SHARED BY PINV0904 (LINKAGE) AND ITS CALLERS (WORKING-       *
000170*   STORAGE) -- SEE VALIDWRK.CPY FOR WHY THIS IS DONE AS A       *
000180*   SHARED COPYBOOK RATHER THAN A HAND-COPIED FIELD LIST.        *
000190*                                                                *
000200******************************************************************
000210*  CHANGE HISTORY
000220*  ---------------------------------------------------------------
000230*  1996-01-15  RMH  ORIGINAL LAYOUT -- TODAY'S DATE ONLY.
000240*  1996-04-02  RMH  ADDED DATE-FROM/DATE-TO/DAYS-BETWEEN FOR THE
000250*                    DAY-COUNT FUNCTION.
000260*  ---------------------------------------------------------------
000270*
000280 01  LKS-DATE-AREA.
000290     05  LKS-DAT-FUNCTION             PIC X(01).
000300         88  LKS-DAT-FUNC-TODAY       VALUE "T".
000310         88  LKS-DAT-FUNC-DIFF        VALUE "D".
000320     05  LKS-DAT-TODAY-OUT            PIC 9(08).
000330     05  LKS-DAT-DATE-FROM            PIC 9(08).
000340     05  LKS-DAT-DTF-R REDEFINES LKS-DAT-DATE-FROM.
000350         10  LKS-DAT-DTF-CC           PIC 9(02).
000360         10  LKS-DAT-DTF-YY           PIC 9(02).
000370         10  LKS-DAT-DTF-MM           PIC 9(02).
000380         10  LKS-DAT-DTF-DD           PIC 9(02).
000390     05  LKS-DAT-DATE-TO              PIC 9(08).
000400     05  LKS-DAT-DTT-R REDEFINES LKS-DAT-DATE-TO.
000410         10  LKS-DAT-DTT-CC           PIC 9(02).
000420         10  LKS-DAT-DTT-YY           PIC 9(02).
000430         10  LKS-DAT-DTT-MM           PIC 9(02).
000440         10  LKS-DAT-DTT-DD           PIC 9(02).
000450     05  LKS-DAT-DAYS-BETWEEN         PIC S9(09) COMP.
000460     05  FILLER                       PIC X(01).
