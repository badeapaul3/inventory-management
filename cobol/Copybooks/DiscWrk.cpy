000100******************************************************************
000110*                                                                *
000120*   COPYBOOK  : DISCWRK.CPY                                     *
000130*   TITLE     : DISCOUNT-STRATEGY PARAMETER AREA                *
000140*   OWNER     : INVENTORY CONTROL                                *
000150*                                                                *
000160*   SHARED BY PINV0902 (LINKAGE) AND ITS CALLERS (WORKING-       *
000170*   STORAGE) -- SEE VALIDWRK.CPY FOR WHY THIS IS DONE AS A       *
000180*   SHARED COPYBOOK RATHER THAN A HAND-COPIED FIELD LIST.        *
000190*                                                                *
000200******************************************************************
000210*  CHANGE HISTORY
000220*  ---------------------------------------------------------------
000230*  1994-03-08  RMH  ORIGINAL LAYOUT -- FLAT STRATEGY ONLY.
000240*  1994-06-27  RMH  ADDED PERCENTAGE STRATEGY FIELDS.
000250*  ---------------------------------------------------------------
000260*
000270 01  LKS-DISCOUNT-AREA.
000280     05  LKS-STRATEGY-AREA.
000290         10  LKS-STRAT-TYPE           PIC X(04).
000300             88  LKS-STRAT-IS-FLAT    VALUE "FLAT".
000310             88  LKS-STRAT-IS-PCT     VALUE "PCT ".
000320         10  LKS-STRAT-TYPE-R REDEFINES LKS-STRAT-TYPE.
000330             15  LKS-STRAT-TYPE-CHAR  PIC X(01) OCCURS 4 TIMES.
000340         10  LKS-STRAT-AMOUNT         PIC S9(7)V99 COMP-3.
000350     05  LKS-DSC-OLD-PRICE            PIC S9(7)V99 COMP-3.
000360     05  LKS-DSC-NEW-PRICE            PIC S9(7)V99 COMP-3.
000370     05  LKS-DSC-RETURN-CODE          PIC 9(02).
000380         88  LKS-DSC-OK               VALUE 00.
000390         88  LKS-DSC-BAD-STRATEGY     VALUE 08.
000400     05  LKS-DSC-RETURN-CODE-R REDEFINES LKS-DSC-RETURN-CODE.
000410         10  LKS-DSC-RC-CHAR          PIC X(02).
000420     05  FILLER                       PIC X(01).
