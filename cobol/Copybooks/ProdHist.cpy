000100******************************************************************
000110*                                                                *
000120*   COPYBOOK  : PRODHIST.CPY                                    *
000130*   TITLE     : PRODUCT AUDIT-HISTORY RECORD                    *
000140*   OWNER     : INVENTORY CONTROL                                *
000150*                                                                *
000160*   USED BY FD PROD-HIST IN PINV0903 (HISTORY-APPEND PRIMITIVE). *
000170*   WRITE-ONCE LOG -- SEQUENTIAL BY POSTING ORDER, NO KEY.        *
000180*                                                                *
000190******************************************************************
000200*  CHANGE HISTORY
000210*  ---------------------------------------------------------------
000220*  1995-07-19  RMH  ORIGINAL LAYOUT -- ONE ROW PER POSTING ACTION.
000230*  1998-11-30  DWK  Y2K -- WIDENED TIMESTAMP FROM YYMMDD TO CCYY-
000240*                    MMDDHHMMSS (14 DIGITS).
000250*  2003-05-14  LTS  ADDED HIST-TIMESTAMP-R BREAKDOWN FOR THE
000260*                    NIGHTLY PURGE JOB'S RETENTION CHECK.
000270*  ---------------------------------------------------------------
000280*
000290 01  HIST-RECORD.
000300     05  HIST-PRODUCT-ID              PIC 9(09).
000310     05  HIST-ACTION                  PIC X(12).
000320         88  HIST-ACTION-ADD          VALUE "ADD".
000330         88  HIST-ACTION-UPDATE       VALUE "UPDATE".
000340         88  HIST-ACTION-DELETE       VALUE "DELETE".
000350         88  HIST-ACTION-STOCK-ADJ    VALUE "STOCK_ADJUST".
000360     05  HIST-OLD-VALUE               PIC X(60).
000370     05  HIST-NEW-VALUE               PIC X(60).
000380     05  HIST-TIMESTAMP               PIC 9(14).
000390     05  HIST-TIMESTAMP-R REDEFINES HIST-TIMESTAMP.
000400         10  HIST-TS-CCYYMMDD         PIC 9(08).
000410         10  HIST-TS-HHMMSS           PIC 9(06).
000420     05  FILLER                       PIC X(20).
000430*        RESERVED -- PLANNED "REASON CODE" FIELD, NOT YET USED.
