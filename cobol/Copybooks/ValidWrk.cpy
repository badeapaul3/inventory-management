000100******************************************************************
000110*                                                                *
000120*   COPYBOOK  : VALIDWRK.CPY                                    *
000130*   TITLE     : PRODUCT VALIDATION PARAMETER AREA               *
000140*   OWNER     : INVENTORY CONTROL                                *
000150*                                                                *
000160*   SHARED BY PINV0901 (LINKAGE) AND ITS CALLERS (WORKING-       *
000170*   STORAGE) SO BOTH SIDES OF THE CALL AGREE ON THE LAYOUT       *
000180*   WITHOUT HAND-COPYING THE FIELD LIST INTO EACH PROGRAM.       *
000190*                                                                *
000200******************************************************************
000210*  CHANGE HISTORY
000220*  ---------------------------------------------------------------
000230*  1994-02-14  RMH  ORIGINAL LAYOUT (NAME/PRICE/STOCK ONLY).
000240*  1994-03-02  RMH  ADDED EXPIRATION-DATE FIELDS.
000250*  1995-07-21  RMH  ADDED CATEGORY-ID / SUPPLIER-ID FIELDS.
000260*  ---------------------------------------------------------------
000270*
000280 01  LKS-VALIDATE-AREA.
000290     05  LKS-VAL-RECORD-PRESENT       PIC X(01).
000300         88  LKS-VAL-RECORD-SUPPLIED  VALUE "Y".
000310     05  LKS-VAL-NAME                 PIC X(40).
000320     05  LKS-VAL-NAME-R REDEFINES LKS-VAL-NAME.
000330         10  LKS-VAL-NAME-CHAR        PIC X(01) OCCURS 40 TIMES.
000340     05  LKS-VAL-PRICE                PIC S9(7)V99 COMP-3.
000350     05  LKS-VAL-STOCK                PIC S9(7).
000360     05  LKS-VAL-EXP-DATE             PIC 9(08).
000370     05  LKS-VAL-EXP-DATE-R REDEFINES LKS-VAL-EXP-DATE.
000380         10  LKS-VAL-EXP-CC           PIC 9(02).
000390         10  LKS-VAL-EXP-YY           PIC 9(02).
000400         10  LKS-VAL-EXP-MM           PIC 9(02).
000410         10  LKS-VAL-EXP-DD           PIC 9(02).
000420     05  LKS-VAL-TODAY                PIC 9(08).
000430     05  LKS-VAL-TODAY-R REDEFINES LKS-VAL-TODAY.
000440         10  LKS-VAL-TDY-CC           PIC 9(02).
000450         10  LKS-VAL-TDY-YY           PIC 9(02).
000460         10  LKS-VAL-TDY-MM           PIC 9(02).
000470         10  LKS-VAL-TDY-DD           PIC 9(02).
000480     05  LKS-VAL-CATEGORY-ID          PIC 9(09).
000490     05  LKS-VAL-SUPPLIER-ID          PIC 9(09).
000500     05  LKS-VAL-RETURN-CODE          PIC 9(02).
000510         88  LKS-VAL-OK               VALUE 00.
000520         88  LKS-VAL-REJECT-NULL      VALUE 01.
000530         88  LKS-VAL-REJECT-NAME      VALUE 02.
000540         88  LKS-VAL-REJECT-PRICE     VALUE 03.
000550         88  LKS-VAL-REJECT-STOCK     VALUE 04.
000560         88  LKS-VAL-REJECT-EXPIRED   VALUE 05.
000570         88  LKS-VAL-REJECT-CATEGORY  VALUE 06.
000580         88  LKS-VAL-REJECT-SUPPLIER  VALUE 07.
000590     05  LKS-VAL-REASON               PIC X(60).
000600     05  FILLER                       PIC X(01).
