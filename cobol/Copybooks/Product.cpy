000100******************************************************************
000110*                                                                *
000120*   COPYBOOK  : PRODUCT.CPY                                     *
000130*   TITLE     : PERISHABLE PRODUCT MASTER RECORD                *
000140*   OWNER     : INVENTORY CONTROL                                *
000150*                                                                *
000160*   USED BY FD PRODUCT-MASTER IN:                                *
000170*       PINV0300  PRODUCT MASTER UPSERT / NIGHTLY LOAD           *
000180*       PINV0400  NEAR-EXPIRY DISCOUNT SWEEP                     *
000190*       PINV0410  EXPIRED STOCK WRITE-OFF SWEEP                  *
000200*       PINV0420  BY-ID DISCOUNT DECISION                        *
000210*       PINV0430  MANUAL STOCK ADJUSTMENT                        *
000220*                                                                *
000230******************************************************************
000240*  CHANGE HISTORY
000250*  ---------------------------------------------------------------
000260*  1994-02-11  RMH  ORIGINAL LAYOUT FOR PRODUCT MASTER CONVERSION.
000270*  1994-02-11  RMH  ADDED PROD-DISCOUNTED INDICATOR BYTE.
000280*  1995-07-19  RMH  ADDED PROD-CATEGORY-ID / PROD-SUPPLIER-ID KEYS.
000290*  1997-01-06  DWK  WIDENED FILLER PAD FOR PROJECTED GROWTH.
000300*  1998-11-30  DWK  Y2K -- CONFIRMED PROD-EXP-DATE IS FULL CCYYMMDD.
000310*  2003-06-19  LTS  REMOVED PROD-STATUS-BYTE -- ADDED FOR HOLD     LTS0096
000320*                    PROCESSING IN 2003 BUT THAT WORK NEVER        LTS0096
000330*                    SHIPPED; NO PROGRAM SET IT TO "H" OR TESTED   LTS0096
000340*                    IT.  FOLDED BACK INTO FILLER.                 LTS0096
000350*  ---------------------------------------------------------------
000360*
000370*  PROD-EXP-DATE-R AND PROD-RECORD-OLD ARE READ-ONLY REDEFINITIONS
000380*  RETAINED FOR THE DATE ROUTINES AND FOR THE PRE-CONVERSION FLAT
000390*  FILE BRIDGE.  DO NOT CHANGE THE PHYSICAL RECORD LENGTH WITHOUT
000400*  RE-RUNNING THE PRODUCT MASTER REORGANIZATION JOB.
000410*
000420 01  PROD-RECORD.
000430     05  PROD-ID                      PIC 9(09).
000440*        SURROGATE KEY -- ASSIGNED BY PINV0300 FROM PROD-CTL-REC.
000450     05  PROD-MATCH-KEY.
000460*        COMPOSITE MATCH USED BY THE NIGHTLY LOAD TO DECIDE
000470*        UPSERT-VERSUS-INSERT.  NOT A DECLARED FILE KEY -- THE
000480*        LOAD JOB SCANS FOR IT (SEE PINV0300 P420-LOCALIZA).
000490         10  PROD-NAME                PIC X(40).
000500         10  PROD-PRICE                PIC S9(7)V99 COMP-3.
000510         10  PROD-EXP-DATE            PIC 9(08).
000520     05  PROD-EXP-DATE-R REDEFINES PROD-EXP-DATE.
000530         10  PROD-EXP-CC              PIC 9(02).
000540         10  PROD-EXP-YY              PIC 9(02).
000550         10  PROD-EXP-MM              PIC 9(02).
000560         10  PROD-EXP-DD              PIC 9(02).
000570     05  PROD-STOCK                   PIC S9(7).
000580     05  PROD-DISCOUNTED              PIC X(01).
000590         88  PROD-DISCOUNTED-YES      VALUE "Y".
000600         88  PROD-DISCOUNTED-NO       VALUE "N".
000610     05  PROD-CATEGORY-ID             PIC 9(09).
000620         88  PROD-CATEGORY-NONE       VALUE ZERO.
000630     05  PROD-SUPPLIER-ID             PIC 9(09).
000640         88  PROD-SUPPLIER-NONE       VALUE ZERO.
000650     05  FILLER                       PIC X(46).                   LTS0096
000660*        RESERVED FOR FUTURE EXPANSION -- LOT/BATCH TRACKING IS
000670*        PLANNED BUT NOT YET IN SCOPE. LEAVE THIS FILLER ALONE.
000680*
000690*-----------------------------------------------------------------
000700*  PRE-CONVERSION LAYOUT, KEPT SO THE 1993 FLAT-FILE BRIDGE JOB
000710*  (RETIRED) COULD STILL BE RE-RUN AGAINST AN ARCHIVE TAPE IF ONE
000720*  IS EVER RESTORED.  DO NOT CODE AGAINST THIS GROUP.
000730*-----------------------------------------------------------------
000740 01  PROD-RECORD-OLD REDEFINES PROD-RECORD.
000750     05  PROD-OLD-ID                  PIC 9(09).
000760     05  PROD-OLD-NAME                PIC X(30).
000770     05  FILLER                       PIC X(70).
