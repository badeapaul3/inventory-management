000100******************************************************************
000110*                                                                *
000120*   COPYBOOK  : PRODCTL.CPY                                     *
000130*   TITLE     : PRODUCT SURROGATE-KEY CONTROL RECORD            *
000140*   OWNER     : INVENTORY CONTROL                                *
000150*                                                                *
000160*   USED BY FD PROD-CTL IN PINV0300.  SINGLE-RECORD FILE HOLDING *
000170*   THE LAST PROD-ID ASSIGNED; INCREMENTED ON EACH INSERT.       *
000180*                                                                *
000190******************************************************************
000200*  CHANGE HISTORY
000210*  ---------------------------------------------------------------
000220*  1994-02-11  RMH  ORIGINAL LAYOUT.
000230*  ---------------------------------------------------------------
000240*
000250 01  PROD-CTL-RECORD.
000260     05  PROD-CTL-KEY                 PIC X(01).
000270         88  PROD-CTL-KEY-VALID       VALUE "1".
000280     05  PROD-CTL-NEXT-ID             PIC 9(09).
000290     05  FILLER                       PIC X(10).
