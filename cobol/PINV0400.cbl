000100******************************************************************
000110* Author: R. M. HOLLOWAY
000120* Installation: INVENTORY CONTROL -- NIGHTLY BATCH
000130* Date-Written: 1994-04-04
000140* Security: NONE
000150* Purpose: NIGHTLY SWEEP OF THE PRODUCT MASTER.  ANY PRODUCT NOT
000160*          ALREADY DISCOUNTED THAT EXPIRES WITHIN THE NEXT 30
000170*          DAYS (BUT HAS NOT YET EXPIRED) HAS A FLAT 20 PERCENT
000180*          DISCOUNT APPLIED TO ITS SHELF PRICE.  EVERY PRICE
000190*          CHANGE IS LOGGED TO THE HISTORY FILE.
000200******************************************************************
000210*  CHANGE LOG
000220*  ---------------------------------------------------------------
000230*  1994-04-04  RMH  0013  ORIGINAL VERSION.
000240*  1995-07-21  RMH  0031  REPORT NOW SHOWS OLD/NEW PRICE ON THE
000250*                          DETAIL LINE, NOT JUST THE PRODUCT ID.
000260*  1996-09-03  DWK  0044  DISCOUNT PERCENT MOVED TO A NAMED
000270*                          CONSTANT (WS-PCT-DESCONTO) AFTER THE
000280*                          PRICE DESK ASKED WHY IT WAS BURIED IN
000290*                          P320.
000300*  1998-11-30  DWK  0058  Y2K -- CONFIRMED PROD-EXP-DATE AND THE
000310*                          SYSTEM DATE ARE BOTH FULL CCYYMMDD.
000320*  2001-11-02  LTS  0079  HISTORY POSTING MOVED TO CALLED
000330*                          SUBPROGRAM PINV0903 (WAS INLINE WRITE);
000340*                          DAY-COUNT AND DISCOUNT MATH MOVED TO
000350*                          PINV0904/PINV0902.
000360*  ---------------------------------------------------------------
000370*-----------------------------------------------------------------
000380 IDENTIFICATION DIVISION.
000390*-----------------------------------------------------------------
000400 PROGRAM-ID.    PINV0400.
000410 AUTHOR.        R. M. HOLLOWAY.
000420 INSTALLATION.  INVENTORY CONTROL -- NIGHTLY BATCH.
000430 DATE-WRITTEN.  1994-04-04.
000440 DATE-COMPILED.
000450 SECURITY.      NONE.
000460*-----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     UPSI-0 ON STATUS  IS WS-TRACE-ON
000520            OFF STATUS IS WS-TRACE-OFF
000530     C01    IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT PINR0400     ASSIGN TO PINR0400
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS  IS WS-FS-RELATORIO.
000590*
000600     SELECT PRODUCT-MASTER ASSIGN TO PRODMSTR
000610         ORGANIZATION IS INDEXED
000620         ACCESS       IS SEQUENTIAL
000630         RECORD KEY   IS PROD-ID
000640         FILE STATUS  IS WS-FS-PRODUTO.
000650*-----------------------------------------------------------------
000660 DATA DIVISION.
000670*-----------------------------------------------------------------
000680 FILE SECTION.
000690*
000700 FD  PINR0400
000710     LABEL RECORDS ARE STANDARD
000720     RECORD CONTAINS 80 CHARACTERS.
000730 01  FD-REG-RELATORIO                    PIC X(80).
000740*
000750 FD  PRODUCT-MASTER
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 134 CHARACTERS.
000780     COPY "Copybooks\Product.cpy".
000790*
000800 WORKING-STORAGE SECTION.
000810*
000820 01  WS-SWITCHES.
000830     05  WS-FS-RELATORIO              PIC X(02).
000840         88  WS-FS-RELATORIO-OK       VALUE "00".
000850     05  WS-FS-PRODUTO                PIC X(02).
000860         88  WS-FS-PROD-OK            VALUE "00".
000870     05  WS-FIM-DE-ARQUIVO            PIC X(01).
000880         88  WS-VARREDURA-ACABOU      VALUE "Y".
000890     05  FILLER                       PIC X(01).
000900*
000910 01  WS-CONSTANTES.
000920     05  WS-PCT-DESCONTO              PIC S9(7)V99 COMP-3
000930                                       VALUE 20.00.
000940     05  FILLER                       PIC X(01).
000950*
000960 01  WS-HOJE                          PIC 9(08).
000970*
000980 01  WS-VALOR-ANTIGO                  PIC X(60).
000990 01  WS-VALOR-NOVO                    PIC X(60).
001000*
001010*        LINKAGE WORK AREAS FOR THE CALLED SUBPROGRAMS.
001020     COPY "Copybooks\DateWrk.cpy".
001030*
001040     COPY "Copybooks\DiscWrk.cpy".
001050*
001060     COPY "Copybooks\HistWrk.cpy".
001070*
001080*        REPORT LINES -- NEAR-EXPIRY DISCOUNT SWEEP LISTING.
001090 01  WS-RELATORIO.
001100     03  WS-REL-CAB-LINHA.
001110         05  FILLER              PIC X(80) VALUE ALL "=".
001120     03  WS-REL-CAB-1.
001130         05  FILLER              PIC X(02) VALUE SPACES.
001140         05  FILLER              PIC X(70) VALUE
001150             "PINR0400 -- NEAR-EXPIRY DISCOUNT SWEEP".
001160     03  WS-REL-CAB-2.
001170         05  FILLER              PIC X(02) VALUE SPACES.
001180         05  FILLER              PIC X(20) VALUE "PRODUCT NAME".
001190         05  FILLER              PIC X(15) VALUE "OLD PRICE".
001200         05  FILLER              PIC X(15) VALUE "NEW PRICE".
001210     03  WS-REL-CAB-3.
001220         05  FILLER              PIC X(02) VALUE SPACES.
001230         05  FILLER              PIC X(20) VALUE ALL "-".
001240         05  FILLER              PIC X(15) VALUE ALL "-".
001250         05  FILLER              PIC X(15) VALUE ALL "-".
001260     03  WS-REL-DET.
001270         05  FILLER              PIC X(02) VALUE SPACES.
001280         05  WS-REL-NOME         PIC X(20) VALUE SPACES.
001290         05  WS-REL-PRC-ANT      PIC Z(5)9.99 VALUE ZERO.
001300         05  FILLER              PIC X(03) VALUE SPACES.
001310         05  WS-REL-PRC-NOVO     PIC Z(5)9.99 VALUE ZERO.
001320     03  WS-REL-FINAL.
001330         05  FILLER              PIC X(02) VALUE SPACES.
001340         05  FILLER              PIC X(24) VALUE
001350             "PRODUCTS DISCOUNTED....: ".
001360         05  WS-REL-QTD-DESC     PIC ZZZ,ZZ9 VALUE ZERO.
001370*
001380 01  WS-CONTADORES.
001390     05  WS-QTD-LIDOS                 PIC 9(07) COMP.
001400     05  WS-QTD-DESCONTADOS           PIC 9(07) COMP.
001410     05  FILLER                       PIC X(01).
001420*-----------------------------------------------------------------
001430 PROCEDURE DIVISION.
001440*-----------------------------------------------------------------
001450 MAIN-PROCEDURE.
001460*
001470     PERFORM P100-INICIALIZA           THRU P100-FIM.
001480*
001490     PERFORM P300-VARRE-PRODUTOS       THRU P300-FIM
001500             UNTIL WS-VARREDURA-ACABOU.
001510*
001520     PERFORM P900-FIM.
001530*
001540 P100-INICIALIZA.
001550*
001560     MOVE ZERO                     TO WS-QTD-LIDOS
001570                                       WS-QTD-DESCONTADOS.
001580     MOVE "N"                      TO WS-FIM-DE-ARQUIVO.
001590*
001600     OPEN OUTPUT PINR0400.
001610     OPEN I-O    PRODUCT-MASTER.
001620*
001630     SET LKS-DAT-FUNC-TODAY        TO TRUE.
001640     CALL "PINV0904" USING LKS-DATE-AREA.                          LTS0079
001650     MOVE LKS-DAT-TODAY-OUT        TO WS-HOJE.
001660*
001670     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
001680*
001690 P100-FIM.
001700*
001710 P300-VARRE-PRODUTOS.
001720*
001730     READ PRODUCT-MASTER NEXT RECORD
001740         AT END
001750             MOVE "Y"               TO WS-FIM-DE-ARQUIVO
001760         NOT AT END
001770             ADD 1                  TO WS-QTD-LIDOS
001780             PERFORM P310-AVALIA-PRODUTO THRU P310-FIM
001790     END-READ.
001800*
001810 P300-FIM.
001820*
001830 P310-AVALIA-PRODUTO.
001840*        RULE -- A PRODUCT ALREADY MARKED DISCOUNTED NEVER
001850*        REQUALIFIES, AND ONLY A STRICTLY-POSITIVE DAY COUNT OF
001860*        30 OR LESS QUALIFIES (A PRODUCT EXPIRING TODAY IS LEFT
001870*        FOR THE WRITE-OFF SWEEP, PINV0410, TO HANDLE INSTEAD).
001880     IF PROD-DISCOUNTED-YES
001890         NEXT SENTENCE
001900     ELSE
001910         MOVE WS-HOJE               TO LKS-DAT-DATE-FROM
001920         MOVE PROD-EXP-DATE         TO LKS-DAT-DATE-TO
001930         SET LKS-DAT-FUNC-DIFF      TO TRUE
001940         CALL "PINV0904" USING LKS-DATE-AREA                       LTS0079
001950         IF LKS-DAT-DAYS-BETWEEN > 0
001960            AND LKS-DAT-DAYS-BETWEEN NOT GREATER THAN 30
001970             PERFORM P320-APLICA-DESCONTO THRU P320-FIM
001980         END-IF
001990     END-IF.
002000 P310-FIM.
002010*
002020 P320-APLICA-DESCONTO.
002030*        ONLY STRATEGY TRIGGERED BY THIS SWEEP IS PERCENTAGE AT
002040*        THE HOUSE RATE (WS-PCT-DESCONTO, CURRENTLY 20 PERCENT).
002050     MOVE "PCT "                    TO LKS-STRAT-TYPE.
002060     MOVE WS-PCT-DESCONTO           TO LKS-STRAT-AMOUNT.
002070     MOVE PROD-PRICE                TO LKS-DSC-OLD-PRICE.
002080*
002090     CALL "PINV0902" USING LKS-DISCOUNT-AREA.                      LTS0079
002100*
002110     IF LKS-DSC-OK
002120         STRING "price: " DELIMITED BY SIZE
002130                PROD-PRICE DELIMITED BY SIZE
002140                INTO WS-VALOR-ANTIGO
002150         MOVE LKS-DSC-NEW-PRICE     TO PROD-PRICE
002160         SET PROD-DISCOUNTED-YES    TO TRUE
002170         STRING "price: " DELIMITED BY SIZE
002180                PROD-PRICE DELIMITED BY SIZE
002190                INTO WS-VALOR-NOVO
002200*
002210         REWRITE PROD-RECORD
002220         IF WS-FS-PROD-OK
002230             ADD 1                  TO WS-QTD-DESCONTADOS
002240             PERFORM P450-GRAVA-HISTORICO THRU P450-FIM
002250             PERFORM P505-GRAVA-RPT-OK    THRU P505-FIM
002260         ELSE
002270             IF WS-TRACE-ON
002280                 DISPLAY "PINV0400 -- REWRITE FAILED, FS "
002290                         WS-FS-PRODUTO " FOR PROD-ID " PROD-ID
002300             END-IF
002310         END-IF
002320     END-IF.
002330 P320-FIM.
002340*
002350 P450-GRAVA-HISTORICO.
002360     MOVE "W"                       TO LKS-HIS-FUNCTION.
002370     MOVE PROD-ID                   TO LKS-HIS-PRODUCT-ID.
002380     MOVE "UPDATE"                  TO LKS-HIS-ACTION.
002390     MOVE WS-VALOR-ANTIGO           TO LKS-HIS-OLD-VALUE.
002400     MOVE WS-VALOR-NOVO             TO LKS-HIS-NEW-VALUE.
002410     CALL "PINV0903" USING LKS-HISTORY-AREA.                       LTS0079
002420 P450-FIM.
002430*
002440 P505-GRAVA-RPT-OK.
002450     MOVE PROD-NAME                 TO WS-REL-NOME.
002460     MOVE LKS-DSC-OLD-PRICE         TO WS-REL-PRC-ANT.
002470     MOVE LKS-DSC-NEW-PRICE         TO WS-REL-PRC-NOVO.
002480     WRITE FD-REG-RELATORIO         FROM WS-REL-DET.
002490 P505-FIM.
002500*
002510 P510-INICIALIZA-RELATORIO.
002520     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
002530     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-1.
002540     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
002550     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-2.
002560     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-3.
002570 P510-FIM.
002580*
002590 P520-FINALIZA-RELATORIO.
002600     MOVE WS-QTD-DESCONTADOS        TO WS-REL-QTD-DESC.
002610     WRITE FD-REG-RELATORIO         FROM WS-REL-CAB-LINHA.
002620     WRITE FD-REG-RELATORIO         FROM WS-REL-FINAL.
002630 P520-FIM.
002640*
002650 P900-FIM.
002660     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
002670*
002680     CLOSE PRODUCT-MASTER
002690           PINR0400.
002700     GOBACK.
002710*
002720 END PROGRAM PINV0400.
